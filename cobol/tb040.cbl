000100 IDENTIFICATION          DIVISION.
000200*=======================================
000300 PROGRAM-ID.             TB040.
000400 AUTHOR.                 P M SHARP.
000500 INSTALLATION.           APPLEWOOD COMPUTERS - TIME BILLING.
000600 DATE-WRITTEN.           09/02/1987.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
000900                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001000                         THE GNU GENERAL PUBLIC LICENSE.  SEE
001100                         THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            JOBS FETCH/LOAD LOOP.  MARKS THE TARGET
001400*                        DATE RANGE FOR REPROCESSING, LOADS THE
001500*                        RAW-SOURCE FEED FILE (ALREADY FETCHED TO
001600*                        DISK BY A STEP OUTSIDE THIS SYSTEM - SEE
001700*                        NOTE BELOW) INTO ACTIVITY-LOG, THEN
001800*                        CALLS TB010 TO REBUILD TIME-ENTRIES.
001900*                        THE REFRESH GATE (UPDATE-METADATA) STOPS
002000*                        TODAY'S DATA BEING RE-FETCHED MORE THAN
002100*                        ONCE PER RUN WINDOW.
002200*
002300*                        NOTE - THE ACTUAL HTTP FETCH FROM THE
002400*                        TIME-TRACKING SERVICE IS DONE BY A JCL
002500*                        STEP AHEAD OF THIS PROGRAM AND IS OUT OF
002600*                        SCOPE HERE - TB040 ONLY LOADS THE FILE
002700*                        THAT STEP LEAVES BEHIND ON TBFEED.
002800***
002900*    CALLED MODULES.     TB010.
003000***
003100* CHANGES:
003200* 09/02/87 PMS -     .01 CREATED FOR THE NEW TIME BILLING SUITE.
003300* 19/06/87 JRH -     .02 ADDED THE MARK-FOR-REPROCESS PASS AHEAD
003400*                        OF THE LOAD, SO A RE-RUN PICKS UP
003500*                        AMENDED ROWS FROM THE FEED.
003600* 14/07/98 KDW -     .03 Y2K REVIEW - DATES HELD AS TEXT.  NO
003700*                        CHANGE REQUIRED.
003800* 27/03/12 RTN -     .04 ADDED THE UPDATE-METADATA REFRESH GATE -
003900*                        TICKET TB-030, STOPS A DOUBLE-RUN INSIDE
004000*                        THE SAME HOUR RE-FETCHING TODAY'S DATA.
004100* 04/03/26 VBC -     .05 COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004200*                        PREVIOUS NOTICES.
004210* 22/06/26 RTN -     .06 GATE NOW COMPARES ELAPSED MINUTES SINCE
004220*                        THE RECORDED STAMP (15 MIN WINDOW), NOT
004230*                        JUST THE DATE - A SAME-DAY RE-RUN AFTER
004240*                        THE WINDOW HAD PASSED WAS BEING TURNED
004250*                        AWAY ALL DAY.  TICKET TB-042.
004260* 14/07/26 PMS -     .07 HAND-OFF TO TB010 WAS PASSING THIS JOB'S
004270*                        OWN WINDOW DATES STRAIGHT THROUGH INSTEAD
004280*                        OF SPACES, SO THE FINAL PROCESS-ALL RUN
004290*                        STAYED SCOPED TO THE WINDOW.  ALSO THE
004291*                        THIRD ARG WAS WS-FORCE-FLAG, WHICH MEANT A
004292*                        FORCED REFRESH DROVE TB010 STRAIGHT INTO
004293*                        DEBUG MODE AND NEVER UPDATED A RECORD.
004294*                        NOW USES DEDICATED WS-CHAIN-ARGS.
004295*                        TICKET TB-043.
004300*
004400*************************************************************
004500* COPYRIGHT NOTICE.
004600* ****************
004700*
004800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
005000* 1976-2026 AND LATER.
005100*
005200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
005300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
005400* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
005500* LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES
005600* USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE.
005700*
005800* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
005900* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
006000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
006100*************************************************************
006200*
006300 ENVIRONMENT              DIVISION.
006400*========================================
006500 CONFIGURATION            SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS TB040-FORCE-SWITCH.
006900*
007000 INPUT-OUTPUT             SECTION.
007100 FILE-CONTROL.
007200     copy "seltblog.cob".
007300     copy "seltbmeta.cob".
007400     copy "seltbfeed.cob".
007500*
007600 DATA                     DIVISION.
007700*========================================
007800 FILE                     SECTION.
007900     copy "fdtblog.cob".
008000     copy "fdtbmeta.cob".
008100     copy "fdtbfeed.cob".
008200*
008300 WORKING-STORAGE SECTION.
008400*----------------------
008500 77  PROG-NAME               PIC X(15) VALUE "TB040 (1.0.07)".
008600*
008700     copy "wstblog.cob".
008800     copy "wstbmeta.cob".
008900     copy "wstbraw.cob".
009000     copy "wstbstat.cob".
009100*
009200 01  WS-SWITCHES.
009300     03  WS-EOF-FLAG             PIC X.
009400         88  WS-EOF                        VALUE "Y".
009500         88  WS-NOT-EOF                    VALUE "N".
009600     03  WS-FOUND-FLAG           PIC X.
009700         88  WS-META-FOUND                 VALUE "Y".
009800         88  WS-META-NOT-FOUND             VALUE "N".
009900     03  WS-FORCE-FLAG           PIC X.
010000         88  WS-FORCE-REFRESH              VALUE "Y".
010100         88  WS-NO-FORCE-REFRESH           VALUE "N".
010200     03  FILLER                  PIC X(5).
010300*
010400 01  WS-ARGS.
010500     03  WS-ARG-START-DATE       PIC X(10).
010600     03  WS-ARG-END-DATE         PIC X(10).
010700*
010800 01  WS-COUNTERS.
010900     03  WS-MARKED-COUNT         PIC 9(7)     COMP.
011000     03  WS-LOADED-COUNT         PIC 9(7)     COMP.
011100     03  WS-SKIPPED-COUNT        PIC 9(7)     COMP.
011200     03  WS-COMMA-POS            PIC 9(3)     COMP.
011300     03  WS-FIELD-NO             PIC 99       COMP.
011400     03  WS-SCAN-POS             PIC 999      COMP.
011500*
011600 01  WS-TODAY-DATE               PIC X(10).
011700 01  WS-TODAY-STAMP              PIC X(19).
011800*
011900 01  WS-META-VALUE-PARTS.
012000     03  WS-META-LAST-DATE       PIC X(10).
012100     03  FILLER                  PIC X.
012200     03  WS-META-LAST-STAMP      PIC X(19).
012300 01  WS-META-VALUE-FLAT REDEFINES WS-META-VALUE-PARTS
012400                             PIC X(30).
012410*
012420*    INTERVAL GATE WORK AREA - TICKET TB-042.  THE ORIGINAL GATE
012430*    ONLY CHECKED THE RECORDED DATE, SO ONCE A DAY WAS REFRESHED
012440*    ONCE IT COULD NEVER BE REFRESHED AGAIN, EVEN HOURS LATER.
012450*    NOW COMPARES ELAPSED MINUTES SINCE THE RECORDED STAMP AGAINST
012460*    THE STANDING 15-MINUTE RUN WINDOW.
012470*
012480 01  WS-PARSE-STAMP-IN           PIC X(19).
012481 01  WS-PARSE-STAMP-VIEW REDEFINES WS-PARSE-STAMP-IN.
012482     03  FILLER                  PIC X(11).
012483     03  WS-PARSE-HH             PIC XX.
012484     03  WS-PARSE-SEP1           PIC X.
012485     03  WS-PARSE-MM             PIC XX.
012486     03  WS-PARSE-SEP2           PIC X.
012487     03  WS-PARSE-SS             PIC XX.
012488 01  WS-PARSE-HH-N               PIC 99.
012489 01  WS-PARSE-MM-N               PIC 99.
012490 01  WS-PARSE-STAMP-MINS         PIC S9(9)  COMP-3.
012491 01  WS-PARSE-OK-FLAG            PIC X.
012492     88  WS-PARSE-OK                       VALUE "Y".
012493     88  WS-PARSE-BAD                      VALUE "N".
012494 01  WS-META-TOTAL-MINS          PIC S9(9)  COMP-3.
012495 01  WS-TODAY-TOTAL-MINS         PIC S9(9)  COMP-3.
012496 01  WS-ELAPSED-MINS             PIC S9(9)  COMP-3.
012497 01  WS-REFRESH-INTERVAL-MINS    PIC 9(3)   COMP  VALUE 15.
012498*
012499*    TICKET TB-043.  CHAINING ARGS FOR THE HAND-OFF TO TB010 AT
012500*    THE END OF THE FETCH/LOAD RUN.  THE PROCESS JOB ALWAYS RUNS
012501*    TB010 UNBOUNDED (SPACES = NO DATE LIMIT, MATCHING TB010'S
012502*    OWN "NO BOUND" TEST) EVEN THOUGH TB040 ITSELF WAS CALLED
012503*    WITH A JOB WINDOW - THE WINDOW ONLY SCOPES WHAT TB040 LOADS
012504*    AND MARKS FOR REPROCESSING, NOT WHAT TB010 THEN PROCESSES.
012505*    THE THIRD SLOT IS TB010'S DEBUG SWITCH, NOT TB040'S OWN
012506*    FORCE-REFRESH SWITCH - THOSE ARE TWO DIFFERENT GATES AND
012507*    MUST NOT BE WIRED TOGETHER.
012510 01  WS-CHAIN-ARGS.
012520     03  WS-CHAIN-START-DATE     PIC X(10)  VALUE SPACES.
012530     03  WS-CHAIN-END-DATE       PIC X(10)  VALUE SPACES.
012540     03  WS-CHAIN-DEBUG-FLAG     PIC X      VALUE "N".
012550*
012600 01  WS-CHAR-WORK.
012700     03  WS-ONE-CHAR             PIC X.
012750*
012760*    HAND-ROLLED TEXT-TO-NUMBER CONVERTER - NO INTRINSIC
012770*    FUNCTIONS.  USES THE SAME ORDINAL-VALUE REDEFINES TRICK
012780*    AS TB005'S HASH ROUTINE TO TURN A DIGIT CHARACTER INTO
012790*    ITS NUMERIC VALUE.
012800*
012810 01  WS-TTN-WORK.
012820     03  WS-TTN-TEXT             PIC X(20).
012830     03  WS-TTN-LEN              PIC 99      COMP.
012840     03  WS-TTN-IDX              PIC 99      COMP.
012850     03  WS-TTN-VALUE            PIC S9(9)   COMP-3.
012860     03  WS-TTN-NEG-FLAG         PIC X.
012870         88  WS-TTN-IS-NEGATIVE            VALUE "Y".
012880         88  WS-TTN-IS-POSITIVE            VALUE "N".
012890     03  WS-TTN-CHAR-NUM         BINARY-CHAR UNSIGNED.
012891     03  WS-TTN-CHAR-ALPHA REDEFINES WS-TTN-CHAR-NUM
012892                                 PIC X.
012893     03  WS-TTN-DIGIT            PIC 9       COMP.
012894*
012900 PROCEDURE DIVISION CHAINING WS-ARG-START-DATE
013000                             WS-ARG-END-DATE
013100                             WS-TODAY-DATE
013200                             WS-TODAY-STAMP
013300                             WS-FORCE-FLAG.
013400*=========================================================
013500*
013600 AA000-MAIN.
013700     PERFORM AA005-CHECK-REFRESH-GATE.
013800     IF WS-META-FOUND AND WS-NO-FORCE-REFRESH
013900              DISPLAY "TB040 - ALREADY REFRESHED FOR " WS-TODAY-DATE
014000                      " AT " WS-META-LAST-STAMP
014100              GO TO AA000-EXIT
014200     END-IF.
014300     PERFORM AA010-OPEN-FILES.
014400     PERFORM AA020-MARK-FOR-REPROCESS.
014500     PERFORM AA050-LOAD-RAW-ROWS.
014600     PERFORM AA090-UPDATE-GATE.
014700     PERFORM AA950-CLOSE-FILES.
014800     DISPLAY "TB040 - " WS-MARKED-COUNT " MARKED, "
014900              WS-LOADED-COUNT " LOADED, "
015000              WS-SKIPPED-COUNT " SKIPPED (SHORT ROW)".
015100     CALL "TB010" USING WS-CHAIN-START-DATE WS-CHAIN-END-DATE
015200                        WS-CHAIN-DEBUG-FLAG.
015300 AA000-EXIT.
015400     GOBACK.
015500*
015600*****************************************************************
015700* GATE - HAS TODAY'S DATA ALREADY BEEN REFRESHED THIS RUN WINDOW?
015800*****************************************************************
015900 AA005-CHECK-REFRESH-GATE.
016000     OPEN I-O TB-Meta-File.
016100     MOVE "LAST_CURRENT_DAY_UPDATE" TO Meta-Key.
016200     READ TB-Meta-File
016300         INVALID KEY SET WS-META-NOT-FOUND TO TRUE
016400         NOT INVALID KEY SET WS-META-FOUND TO TRUE
016500     END-READ.
016600     IF WS-META-FOUND
016700              MOVE Meta-Value TO WS-META-VALUE-FLAT
016800              IF WS-META-LAST-DATE NOT = WS-TODAY-DATE
016900                       SET WS-META-NOT-FOUND TO TRUE
016950              ELSE
016960                       PERFORM AA007-CHECK-INTERVAL
017000              END-IF
017100     END-IF.
017200     CLOSE TB-Meta-File.
017300*
017301*****************************************************************
017302* AA007 - SAME DAY AS RECORDED, SO CHECK THE 15-MINUTE RUN
017303* WINDOW HAS ACTUALLY ELAPSED.  AN UNPARSEABLE STAMP FAILS OPEN -
017304* ALLOW THE REFRESH RATHER THAN JAM THE NIGHTLY RUN. TICKET TB-042.
017305*****************************************************************
017306 AA007-CHECK-INTERVAL.
017307     MOVE WS-META-LAST-STAMP TO WS-PARSE-STAMP-IN.
017308     PERFORM AA008-PARSE-STAMP-MINS.
017309     IF WS-PARSE-BAD
017310              SET WS-META-NOT-FOUND TO TRUE
017311              GO TO AA007-EXIT
017312     END-IF.
017313     MOVE WS-PARSE-STAMP-MINS TO WS-META-TOTAL-MINS.
017314     MOVE WS-TODAY-STAMP TO WS-PARSE-STAMP-IN.
017315     PERFORM AA008-PARSE-STAMP-MINS.
017316     IF WS-PARSE-BAD
017317              SET WS-META-NOT-FOUND TO TRUE
017318              GO TO AA007-EXIT
017319     END-IF.
017320     MOVE WS-PARSE-STAMP-MINS TO WS-TODAY-TOTAL-MINS.
017321     COMPUTE WS-ELAPSED-MINS = WS-TODAY-TOTAL-MINS - WS-META-TOTAL-MINS.
017322     IF WS-ELAPSED-MINS < ZERO
017323              ADD 1440 TO WS-ELAPSED-MINS
017324     END-IF.
017325     IF WS-ELAPSED-MINS NOT LESS THAN WS-REFRESH-INTERVAL-MINS
017326              SET WS-META-NOT-FOUND TO TRUE
017327     END-IF.
017328 AA007-EXIT.
017329     EXIT.
017330*
017331*****************************************************************
017332* AA008 - HH:MM TO TOTAL MINUTES, SECONDS IGNORED (GATE ONLY
017333* NEEDS MINUTE PRECISION).  BAD FORMAT SETS WS-PARSE-BAD.
017334*****************************************************************
017335 AA008-PARSE-STAMP-MINS.
017336     SET WS-PARSE-OK TO TRUE.
017337     MOVE ZERO TO WS-PARSE-STAMP-MINS.
017338     IF WS-PARSE-HH IS NOT NUMERIC
017339      OR WS-PARSE-MM IS NOT NUMERIC
017340      OR WS-PARSE-SEP1 NOT = ":"
017341      OR WS-PARSE-SEP2 NOT = ":"
017342              SET WS-PARSE-BAD TO TRUE
017343              GO TO AA008-EXIT
017344     END-IF.
017345     MOVE WS-PARSE-HH TO WS-PARSE-HH-N.
017346     MOVE WS-PARSE-MM TO WS-PARSE-MM-N.
017347     COMPUTE WS-PARSE-STAMP-MINS = (WS-PARSE-HH-N * 60) + WS-PARSE-MM-N.
017348 AA008-EXIT.
017349     EXIT.
017350*
017400 AA010-OPEN-FILES.
017500     OPEN I-O    TB-Log-File.
017600     OPEN INPUT  TB-Feed-File.
017700     MOVE ZERO TO WS-MARKED-COUNT WS-LOADED-COUNT WS-SKIPPED-COUNT.
017800*
017900*****************************************************************
018000* MARK-FOR-REPROCESS - RESET PROCESSED-FLAG FOR THE TARGET RANGE
018100* SO A RE-RUN PICKS UP AMENDED FEED ROWS.
018200*****************************************************************
018300 AA020-MARK-FOR-REPROCESS.
018400     SET WS-NOT-EOF TO TRUE.
018500     MOVE LOW-VALUES TO TB-Log-Key.
018600     MOVE WS-ARG-START-DATE TO Log-Date.
018700     START TB-Log-File KEY IS NOT LESS THAN TB-Log-Key
018800         INVALID KEY SET WS-EOF TO TRUE
018900     END-START.
019000     PERFORM AA025-MARK-ONE UNTIL WS-EOF.
019100*
019200 AA025-MARK-ONE.
019300     READ TB-Log-File NEXT RECORD
019400         AT END SET WS-EOF TO TRUE
019500     END-READ.
019600     IF WS-EOF
019700              GO TO AA025-EXIT
019800     END-IF.
019900     IF Log-Date > WS-ARG-END-DATE
020000              SET WS-EOF TO TRUE
020100              GO TO AA025-EXIT
020200     END-IF.
020300     IF Log-Already-Processed
020400              SET Log-Unprocessed TO TRUE
020500              REWRITE TB-Log-Record
020600              ADD 1 TO WS-MARKED-COUNT
020700     END-IF.
020800 AA025-EXIT.
020900     EXIT.
021000*
021100*****************************************************************
021200* LOAD-RAW-ROWS - PARSE THE COMMA-DELIMITED FEED AND UPSERT EACH
021300* ROW INTO ACTIVITY-LOG.  ROWS SHORT OF 7 FIELDS ARE SKIPPED.
021400*****************************************************************
021500 AA050-LOAD-RAW-ROWS.
021600     SET WS-NOT-EOF TO TRUE.
021700     READ TB-Feed-File
021800         AT END SET WS-EOF TO TRUE
021900     END-READ.
022000     PERFORM AA055-LOAD-ONE-ROW UNTIL WS-EOF.
022100*
022200 AA055-LOAD-ONE-ROW.
022300     PERFORM AA060-PARSE-ROW.
022400     IF Raw-Field-Count < 7
022500              ADD 1 TO WS-SKIPPED-COUNT
022550              GO TO AA055-NEXT-ROW
022600     END-IF.
022700     PERFORM AA070-UPSERT-LOG-ROW.
022800     ADD 1 TO WS-LOADED-COUNT.
022900 AA055-NEXT-ROW.
023000     READ TB-Feed-File
023100         AT END SET WS-EOF TO TRUE
023200     END-READ.
023300*
023400*****************************************************************
023500* SPLIT ONE FEED LINE INTO ITS SEVEN POSITIONAL FIELDS.
023600*****************************************************************
023700 AA060-PARSE-ROW.
023800     MOVE ZERO TO Raw-Field-Count.
023900     MOVE SPACES TO Raw-Rank Raw-Time-Spent-Secs Raw-People-Count
024000                    Raw-Activity Raw-Document Raw-Category
024100                    Raw-Productivity.
024200     UNSTRING TB-Feed-Record DELIMITED BY ","
024300         INTO Raw-Rank             COUNT IN WS-SCAN-POS
024400              Raw-Time-Spent-Secs  COUNT IN WS-SCAN-POS
024500              Raw-People-Count     COUNT IN WS-SCAN-POS
024600              Raw-Activity         COUNT IN WS-SCAN-POS
024700              Raw-Document         COUNT IN WS-SCAN-POS
024800              Raw-Category         COUNT IN WS-SCAN-POS
024900              Raw-Productivity     COUNT IN WS-SCAN-POS
025000         TALLYING IN Raw-Field-Count
025100     END-UNSTRING.
025150*
025160*****************************************************************
025170* TEXT-TO-NUMBER - HAND-ROLLED, LEADING SIGN, TRAILING SPACES
025180* IGNORED.  NO INTRINSIC FUNCTIONS PER HOUSE STANDING ORDER.
025190*****************************************************************
025200 AA065-TEXT-TO-NUMBER.
025210     MOVE ZERO TO WS-TTN-VALUE.
025220     SET WS-TTN-IS-POSITIVE TO TRUE.
025230     PERFORM AA066-LEN-OF-TTN-TEXT.
025240     IF WS-TTN-LEN = ZERO
025250              GO TO AA065-EXIT
025260     END-IF.
025270     MOVE 1 TO WS-TTN-IDX.
025280     IF WS-TTN-TEXT (1:1) = "-"
025290              SET WS-TTN-IS-NEGATIVE TO TRUE
025300              MOVE 2 TO WS-TTN-IDX
025310     END-IF.
025320     PERFORM AA067-TTN-STEP UNTIL WS-TTN-IDX > WS-TTN-LEN.
025330     IF WS-TTN-IS-NEGATIVE
025340              MULTIPLY -1 BY WS-TTN-VALUE
025350     END-IF.
025360 AA065-EXIT.
025370     EXIT.
025380*
025390 AA066-LEN-OF-TTN-TEXT.
025400     MOVE 20 TO WS-TTN-LEN.
025410     PERFORM AA066A-SHRINK-TTN
025420         UNTIL WS-TTN-LEN = ZERO
025430            OR WS-TTN-TEXT (WS-TTN-LEN:1) NOT = SPACE.
025440*
025450 AA066A-SHRINK-TTN.
025460     SUBTRACT 1 FROM WS-TTN-LEN.
025470*
025480 AA067-TTN-STEP.
025490     MOVE WS-TTN-TEXT (WS-TTN-IDX:1) TO WS-TTN-CHAR-ALPHA.
025500     IF WS-TTN-CHAR-NUM >= 48 AND WS-TTN-CHAR-NUM <= 57
025510              COMPUTE WS-TTN-DIGIT = WS-TTN-CHAR-NUM - 48
025520              COMPUTE WS-TTN-VALUE = (WS-TTN-VALUE * 10) + WS-TTN-DIGIT
025530     END-IF.
025540     ADD 1 TO WS-TTN-IDX.
025550*
025560*****************************************************************
025570* UPSERT ONE ACTIVITY-LOG ROW FROM THE PARSED FEED FIELDS.
025580*****************************************************************
025600 AA070-UPSERT-LOG-ROW.
025700     MOVE WS-ARG-START-DATE TO Log-Date.
025800     MOVE Raw-Activity      TO Log-Activity.
025900     MOVE Raw-Document      TO Log-Document.
026000     READ TB-Log-File
026100         INVALID KEY SET WS-META-NOT-FOUND TO TRUE
026200         NOT INVALID KEY SET WS-META-FOUND TO TRUE
026300     END-READ.
026400     MOVE Raw-Time-Spent-Secs TO WS-TTN-TEXT.
026410     PERFORM AA065-TEXT-TO-NUMBER.
026420     MOVE WS-TTN-VALUE TO Log-Time-Spent-Secs.
026500     MOVE Raw-Category      TO Log-Category.
026600     MOVE Raw-Productivity TO WS-TTN-TEXT.
026610     PERFORM AA065-TEXT-TO-NUMBER.
026620     MOVE WS-TTN-VALUE TO Log-Productivity.
026700     SET Log-Unprocessed TO TRUE.
026800     IF WS-META-FOUND
026900              REWRITE TB-Log-Record
027000     ELSE
027100              WRITE TB-Log-Record
027200     END-IF.
027300*
027400*****************************************************************
027500* RECORD THIS RUN AS TODAY'S REFRESH SO A SECOND RUN THIS RUN
027600* WINDOW IS SKIPPED UNLESS THE FORCE SWITCH WAS SET.
027700*****************************************************************
027800 AA090-UPDATE-GATE.
027900     OPEN I-O TB-Meta-File.
028000     MOVE "LAST_CURRENT_DAY_UPDATE" TO Meta-Key.
028100     MOVE WS-TODAY-DATE   TO WS-META-LAST-DATE.
028200     MOVE WS-TODAY-STAMP  TO WS-META-LAST-STAMP.
028300     MOVE WS-META-VALUE-FLAT TO Meta-Value.
028400     READ TB-Meta-File
028500         INVALID KEY SET WS-META-NOT-FOUND TO TRUE
028600         NOT INVALID KEY SET WS-META-FOUND TO TRUE
028700     END-READ.
028800     IF WS-META-FOUND
028900              REWRITE TB-Meta-Record
029000     ELSE
029100              WRITE TB-Meta-Record
029200     END-IF.
029300     CLOSE TB-Meta-File.
029400*
029500 AA950-CLOSE-FILES.
029600     CLOSE TB-Log-File TB-Feed-File.
029700*
