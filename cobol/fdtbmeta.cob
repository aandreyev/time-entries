000100*
000200* FD for Update Metadata file.
000300*
000400* 12/01/26 vbc - Created.
000500*
000600 fd  TB-Meta-File.
000700 copy "wstbmeta.cob".
000800*
