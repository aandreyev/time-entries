000100*
000200* FD for Time Entries file.
000300*
000400* 06/01/26 vbc - Created.
000500*
000600 fd  TB-Entry-File.
000700 copy "wstbent.cob".
000800*
