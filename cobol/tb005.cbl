000100 IDENTIFICATION          DIVISION.
000200*=======================================
000300 PROGRAM-ID.             TB005.
000400 AUTHOR.                 J R HARLOW.
000500 INSTALLATION.           APPLEWOOD COMPUTERS - TIME BILLING.
000600 DATE-WRITTEN.           01/12/1986.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1986-2026 & LATER,
000900                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001000                         THE GNU GENERAL PUBLIC LICENSE.  SEE
001100                         THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            COMMON CALCULATION ROUTINES FOR THE
001400*                        TIME BILLING SUITE - CANONICAL TASK
001500*                        NAME DERIVATION, BROWSER-NOISE STRIP,
001600*                        VAGUE-NAME FILTER, MATTER CODE
001700*                        EXTRACTION, SECONDS TO BILLING UNITS
001800*                        AND THE SOURCE HASH.  CALLED BY TB010,
001900*                        TB020 AND TB050.  DISPATCHES ON
002000*                        CALC-FUNCTION IN THE LINKAGE SECTION.
002100***
002200*    CALLED MODULES.     NONE.
002300***
002400* CHANGES:
002500* 01/12/86 JRH -     .01 CREATED FOR THE NEW TIME BILLING SUITE.
002600* 15/12/86 JRH -     .02 ADDED THE VAGUE-NAME TABLE.
002700* 02/02/87 JRH -     .03 MATTER CODE EXTRACTION ADDED - 5 RULE
002800*                        PRIORITY ORDER AGREED WITH BILLING DEPT.
002900* 19/06/87 JRH -     .04 FIXED SECONDS-TO-UNITS ROUNDING BUG -
003000*                        WAS ROUNDING NEAREST, SHOULD ALWAYS BE
003100*                        UP.  TICKET TB-004.
003200* 11/03/91 KDW -     .05 SOURCE HASH ROUTINE ADDED SO REPEAT
003300*                        RUNS UPDATE RATHER THAN DUPLICATE.
003400* 30/09/93 KDW -     .06 BROWSER NOISE STRIP - CHROME/EDGE/
003500*                        FIREFOX SUFFIXES SEEN IN THE FEED.
003600* 14/07/98 KDW -     .07 Y2K REVIEW - NO 2-DIGIT YEARS HELD IN
003700*                        THIS MODULE, DATES ARE CARRIED AS TEXT
003800*                        THROUGHOUT.  NO CHANGE REQUIRED.
003900* 22/11/99 PMS -     .08 MINOR - TIDIED SPACING PER HOUSE STYLE
004000*                        REVIEW.
004100* 08/05/03 PMS -     .09 "PORTAL" PREFIX COLLAPSE RULE ADDED.
004200* 17/01/07 PMS -     .10 UNDERSCORED-BRACKET DIGIT NORMALISATION
004300*                        RULE ADDED (_[NNNNN] -> _NNNNN).
004400* 25/09/11 DGF -     .11 "READ-ONLY" / "COMPATIBILITY MODE"
004500*                        SUFFIX STRIP - ONLY HANDLES THE SINGLE
004600*                        SPACE FORM SEEN SO FAR.  IF MORE FORMS
004700*                        TURN UP RAISE A TICKET - DGF.
004800* 03/04/15 DGF -     .12 "SEARCH, SUGGESTIONS" VAGUE PREFIX ADDED.
004900* 19/08/19 RTN -     .13 UNREAD-COUNTER STRIP ADDED FOR THE MAIL
005000*                        APP INTEGRATION.
005100* 06/02/24 RTN -     .14 REVIEWED FOR EIGHT-DIGIT HASH OVERFLOW -
005200*                        WIDENED WORK FIELDS, SEE WS-TEMP-1.
005300* 04/03/26 VBC -     .15 FIXED A WS-I/WS-J CLASH BETWEEN THE
005400*                        MATTER-CODE SCAN PARAGRAPHS AND THE
005500*                        DIGIT-RUN CHECK - NOW USES ITS OWN
005600*                        WS-DIGIT-START FIELD.  TICKET TB-041.
005700* 27/06/26 VBC -     .16 COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005800*                        PREVIOUS NOTICES.
005810* 21/07/26 DGF -     .17 CLOSED OUT THE SINGLE-SPACE LIMIT NOTED
005820*                        IN .11 - THE FEED NOW TURNS UP "-READ-
005830*                        ONLY" WITH NO SPACE AND "-  READ-ONLY"
005840*                        WITH TWO.  AA192-STRIP-SUFFIX-CI SKIPS
005850*                        THE DASH AND ANY SPACES EITHER SIDE OF
005860*                        IT INSTEAD OF MATCHING A FIXED PATTERN.
005870*                        TICKET TB-044.
005880* 04/08/26 DGF -     .18 FIREFOX NOISE PATTERN WAS MISSING ITS
005885*                        LEADING EM-DASH SEPARATOR - LEFT A
005890*                        TRAILING " -" ON EVERY FIREFOX-DERIVED
005895*                        NAME.  TICKET TB-045.
005900*
006000*************************************************************
006100* COPYRIGHT NOTICE.
006200* ****************
006300*
006400* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006500* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006600* 1976-2026 AND LATER.
006700*
006800* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006900* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
007000* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
007100* LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES
007200* USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE.
007300*
007400* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007500* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007600* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
007700*************************************************************
007800*
007900 ENVIRONMENT              DIVISION.
008000*========================================
008100 CONFIGURATION            SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 DATA                     DIVISION.
008600*========================================
008700 WORKING-STORAGE SECTION.
008800*----------------------
008900 77  PROG-NAME               PIC X(15) VALUE "TB005 (1.0.18)".
009000*
009100 01  WS-HEX-DIGITS           PIC X(16) VALUE "0123456789ABCDEF".
009200 01  WS-HEX-TABLE REDEFINES WS-HEX-DIGITS.
009300     03  WS-HEX-CHAR         PIC X   OCCURS 16.
009400*
009500 01  WS-WORK-AREAS.
009600     03  WS-BUF              PIC X(160).
009700     03  WS-BUF-2            PIC X(160).
009800     03  WS-BUF-UPPER-SRC    PIC X(160).
009900     03  WS-PAT              PIC X(40).
010000     03  WS-BUF-LEN          PIC 9(3)   COMP.
010100     03  WS-PAT-LEN          PIC 9(3)   COMP.
010200     03  WS-FIND-POS         PIC 9(3)   COMP.
010300     03  WS-FIND-POS-BEST    PIC 9(3)   COMP.
010400     03  WS-PAT-LEN-BEST     PIC 9(3)   COMP.
010500     03  WS-LIMIT            PIC 9(3)   COMP.
010600     03  WS-I                PIC 9(3)   COMP.
010700     03  WS-J                PIC 9(3)   COMP.
010800     03  WS-K                PIC 9(3)   COMP.
010900     03  WS-DIGIT-START      PIC 9(3)   COMP.
011000     03  WS-EXT-INDEX        PIC 9(2)   COMP.
011100     03  WS-EXT-UP           PIC X(5).
011200     03  WS-EXT-LEN          PIC 9(3)   COMP.
011300     03  WS-CHECK-CHAR       PIC X.
011400     03  WS-OK-FLAG          PIC X.
011500         88  WS-IS-OK                     VALUE "Y".
011600         88  WS-NOT-OK                    VALUE "N".
011700     03  WS-FOUND-FLAG       PIC X.
011800         88  WS-FOUND                     VALUE "Y".
011900         88  WS-NOT-FOUND                 VALUE "N".
012000*
012100 01  WS-CHAR-WORK.
012200     03  WS-CHAR-NUM         BINARY-CHAR UNSIGNED.
012300     03  WS-CHAR-ALPHA REDEFINES WS-CHAR-NUM
012400                             PIC X.
012500*
012600 01  WS-HASH-DATA.
012700     03  WS-SRC              PIC X(210).
012800     03  WS-SRC-LEN          PIC 9(3)   COMP.
012900     03  WS-HASH-1           PIC 9(9)   COMP.
013000     03  WS-HASH-2           PIC 9(9)   COMP.
013100     03  WS-HASH-3           PIC 9(9)   COMP.
013200     03  WS-HASH-4           PIC 9(9)   COMP.
013300     03  WS-HASH-CUR         PIC 9(9)   COMP.
013400     03  WS-TEMP-1           PIC 9(18)  COMP.
013500     03  WS-QUOT             PIC 9(18)  COMP.
013600     03  WS-HEX-BLOCK        PIC X(8).
013700     03  WS-HEX-WORK         PIC 9(9)   COMP.
013800     03  WS-HEX-POS          PIC 9      COMP.
013900     03  WS-HEX-REM          PIC 9(4)   COMP.
014000*
014100 01  WS-VAGUE-TABLE-LITERALS.
014200     03  FILLER              PIC X(30)  VALUE "No Details".
014300     03  FILLER              PIC X(30)  VALUE "Paste".
014400     03  FILLER              PIC X(30)  VALUE "New Tab".
014500     03  FILLER              PIC X(30)  VALUE "Untitled".
014600     03  FILLER              PIC X(30)  VALUE "Reminders".
014700     03  FILLER              PIC X(30)  VALUE "Calendar".
014800     03  FILLER              PIC X(30)  VALUE "Microsoft Teams".
014900     03  FILLER              PIC X(30)  VALUE "Cursor".
015000     03  FILLER              PIC X(30)  VALUE "ALP Clone".
015100     03  FILLER              PIC X(30)  VALUE "Coding".
015200     03  FILLER              PIC X(30)  VALUE "Notes".
015300     03  FILLER              PIC X(30)  VALUE "Balloons".
015400     03  FILLER              PIC X(30)  VALUE "Accept".
015500     03  FILLER              PIC X(30)  VALUE "Table of Contents".
015600     03  FILLER              PIC X(30)  VALUE "Change Case".
015700     03  FILLER              PIC X(30)  VALUE "Styles".
015800     03  FILLER              PIC X(30)  VALUE "Text Highlight Color".
015900     03  FILLER              PIC X(30)  VALUE "Markup Options".
016000     03  FILLER              PIC X(30)  VALUE "Open new and recent files".
016100     03  FILLER              PIC X(30)  VALUE "TV".
016200     03  FILLER              PIC X(30)  VALUE "Downloads".
016300     03  FILLER              PIC X(30)  VALUE "Recents".
016400     03  FILLER              PIC X(30)  VALUE "OneDrive".
016500     03  FILLER              PIC X(30)  VALUE "Google".
016600     03  FILLER              PIC X(30)  VALUE "Welcome".
016700     03  FILLER              PIC X(30)  VALUE "GitHub".
016800     03  FILLER              PIC X(30)  VALUE "Rules".
016900     03  FILLER              PIC X(30)  VALUE "RescueTime".
017000     03  FILLER              PIC X(30)  VALUE "Copilot".
017100     03  FILLER              PIC X(30)  VALUE "reMarkable".
017200     03  FILLER              PIC X(30)  VALUE "Pilot".
017300     03  FILLER              PIC X(30)  VALUE "Recent".
017400 01  WS-VAGUE-TABLE REDEFINES WS-VAGUE-TABLE-LITERALS.
017500     03  WS-VAGUE-ENTRY      PIC X(30)  OCCURS 32.
017600 01  WS-VAGUE-COUNT          PIC 9(2)   COMP VALUE 32.
017700*
017800 LINKAGE                  SECTION.
017900*=======================================
018000*
018100* CALC-FUNCTION: 1=CANONICALIZE  2=VAGUE-FILTER  3=MATTER-CODE
018200*                4=SECONDS-TO-UNITS  5=SOURCE-HASH
018300*
018400 01  CALC-FUNCTION           PIC 9.
018500 01  CALC-ACTIVITY           PIC X(40).
018600 01  CALC-DOCUMENT           PIC X(120).
018700 01  CALC-CANONICAL          PIC X(120).
018800 01  CALC-REJECT             PIC X.
018900     88  CALC-IS-REJECTED             VALUE "Y".
019000     88  CALC-NOT-REJECTED            VALUE "N".
019100 01  CALC-SECONDS            PIC S9(7)     COMP-3.
019200 01  CALC-UNITS              PIC S9(3)V9   COMP-3.
019300 01  CALC-DATE               PIC X(10).
019400 01  CALC-APPLICATION        PIC X(40).
019500 01  CALC-TASK               PIC X(120).
019600 01  CALC-HASH               PIC X(32).
019700 01  CALC-MATTER-CODE        PIC X(5).
019800 01  CALC-MATTER-FOUND       PIC X.
019900     88  CALC-MATTER-WAS-FOUND         VALUE "Y".
020000     88  CALC-MATTER-NOT-FOUND         VALUE "N".
020100*
020200 PROCEDURE DIVISION USING CALC-FUNCTION
020300                          CALC-ACTIVITY
020400                          CALC-DOCUMENT
020500                          CALC-CANONICAL
020600                          CALC-REJECT
020700                          CALC-SECONDS
020800                          CALC-UNITS
020900                          CALC-DATE
021000                          CALC-APPLICATION
021100                          CALC-TASK
021200                          CALC-HASH
021300                          CALC-MATTER-CODE
021400                          CALC-MATTER-FOUND.
021500*=========================================================
021600*
021700 AA000-MAIN.
021800     EVALUATE CALC-FUNCTION
021900         WHEN 1  PERFORM AA100-CANONICALIZE
022000         WHEN 2  PERFORM AA200-VAGUE-FILTER
022100         WHEN 3  PERFORM AA300-MATTER-CODE
022200         WHEN 4  PERFORM AA400-SECONDS-TO-UNITS
022300         WHEN 5  PERFORM AA500-SOURCE-HASH
022400         WHEN OTHER
022500                 CONTINUE
022600     END-EVALUATE.
022700     GOBACK.
022800*
022900*****************************************************************
023000* CANONICAL NAME DERIVATION - STRIP APP/BROWSER NOISE FROM THE
023010* RAW WINDOW TITLE SO THE SAME TASK GROUPS TOGETHER REGARDLESS OF
023020* WHICH WINDOW WAS FRONT-MOST WHEN THE ACTIVITY LOG SAMPLED IT.
023100*****************************************************************
023200 AA100-CANONICALIZE.
023300     MOVE SPACES TO CALC-CANONICAL.
023400     MOVE "N"    TO CALC-REJECT.
023500     MOVE CALC-ACTIVITY TO WS-BUF.
023600     PERFORM AA905-LEN-OF-ACTIVITY.
023700     MOVE "microsoft word" TO WS-PAT.
023800     MOVE 14 TO WS-PAT-LEN.
023900     PERFORM AA910-FIND-SUBSTRING.
024000     IF WS-FIND-POS > ZERO
024100              PERFORM AA110-WORD-PATH
024200              GO TO AA100-EXIT
024300     END-IF.
024400*
024500     MOVE CALC-ACTIVITY TO WS-BUF.
024600     PERFORM AA905-LEN-OF-ACTIVITY.
024700     MOVE "Preview" TO WS-PAT.
024800     MOVE 7 TO WS-PAT-LEN.
024900     PERFORM AA910-FIND-SUBSTRING.
025000     IF WS-FIND-POS > ZERO
025100              MOVE CALC-DOCUMENT TO WS-BUF
025200              PERFORM AA906-LEN-OF-DOCUMENT
025300              MOVE ".pdf" TO WS-PAT
025400              MOVE 4 TO WS-PAT-LEN
025500              PERFORM AA910-FIND-SUBSTRING
025600              IF WS-FIND-POS > ZERO
025700                       PERFORM AA140-PREVIEW-PATH
025800                       GO TO AA100-EXIT
025900              END-IF
026000     END-IF.
026100*
026200     MOVE CALC-DOCUMENT TO WS-BUF.
026300     PERFORM AA906-LEN-OF-DOCUMENT.
026400     PERFORM AA150-FILENAME-PATH.
026500     IF WS-IS-OK
026600              GO TO AA100-EXIT
026700     END-IF.
026800*
026900*    STEP 4 - NOTHING MATCHED, FALL BACK TO THE RAW DOCUMENT.
027000*
027100     MOVE CALC-DOCUMENT TO CALC-CANONICAL.
027200 AA100-EXIT.
027300     PERFORM AA190-STRIP-NOISE.
027400     PERFORM AA195-TRIM-CANONICAL.
027500     IF WS-BUF-LEN = ZERO
027600              MOVE "Y" TO CALC-REJECT
027700     END-IF.
027800*
027900 AA110-WORD-PATH.
028000*
028100*    (A) STRIP TRAILING "-READ-ONLY" (CASE INSENSITIVE, ANY
028200*    NUMBER OF SPACES EITHER SIDE OF THE DASH OR NONE AT ALL -
028300*    TICKET TB-044 CLOSED OUT THE OLD SINGLE-SPACE-ONLY LIMIT.
028400*
028500     MOVE CALC-DOCUMENT TO CALC-CANONICAL.
028600     MOVE "READ-ONLY" TO WS-PAT.
028700     MOVE 9 TO WS-PAT-LEN.
028800     PERFORM AA192-STRIP-SUFFIX-CI.
028900*
029000*    (B) STRIP TRAILING "-COMPATIBILITY MODE", SAME FLEXIBLE
029100*    SPACING AROUND THE DASH AS (A).
029200     MOVE "COMPATIBILITY MODE" TO WS-PAT.
029300     MOVE 18 TO WS-PAT-LEN.
029400     PERFORM AA192-STRIP-SUFFIX-CI.
029500*
029600*    (C) NORMALISE "_[NNNNN]" TO "_NNNNN" - BRACKETS DROPPED.
029700*
029800     PERFORM AA115-STRIP-BRACKET-DIGITS.
029900*
030000*    (D) "PORTAL - X" -> "PORTAL X", RUNS OF SPACES COLLAPSED.
030100*
030200     PERFORM AA195-TRIM-CANONICAL.
030300     IF WS-BUF-LEN NOT < 6
030400      AND CALC-CANONICAL (1:6) = "Portal"
030500              PERFORM AA117-PORTAL-COLLAPSE
030600     END-IF.
030700*
030800*    (E) "DOCUMENT" + DIGITS ONLY -> REJECT.
030900*
031000     PERFORM AA195-TRIM-CANONICAL.
031100     PERFORM AA119-TEST-DOCUMENT-DIGITS.
031200     IF WS-IS-OK
031300              MOVE "Y" TO CALC-REJECT
031400     END-IF.
031500 AA110-EXIT.
031600     EXIT.
031700*
031800 AA115-STRIP-BRACKET-DIGITS.
031900     MOVE CALC-CANONICAL TO WS-BUF.
032000     PERFORM AA905-LEN-OF-BUF.
032100     MOVE "_[" TO WS-PAT.
032200     MOVE 2 TO WS-PAT-LEN.
032300     PERFORM AA910-FIND-SUBSTRING.
032400     IF WS-FIND-POS = ZERO
032500              GO TO AA115-EXIT
032600     END-IF.
032700*    LOOK FOR A CLOSING "]" WITHIN THE NEXT 6 CHARACTERS.
032800     MOVE ZERO TO WS-J.
032900     COMPUTE WS-I = WS-FIND-POS + 2.
033000     PERFORM AA116-SCAN-DIGIT-RUN UNTIL WS-J NOT = ZERO
033100                                     OR WS-I > WS-BUF-LEN
033200                                     OR WS-I > WS-FIND-POS + 8.
033300     IF WS-J NOT = ZERO
033400*             DROP THE "[" AT WS-FIND-POS+1 AND THE "]" AT WS-J.
033500              STRING WS-BUF (1:WS-FIND-POS)
033600                     WS-BUF (WS-FIND-POS + 2 : WS-J - WS-FIND-POS - 2)
033700                     WS-BUF (WS-J + 1 : WS-BUF-LEN - WS-J)
033800                     DELIMITED BY SIZE INTO CALC-CANONICAL
033900     END-IF.
034000 AA115-EXIT.
034100     EXIT.
034200*
034300 AA116-SCAN-DIGIT-RUN.
034400     IF WS-BUF (WS-I:1) = "]"
034500              MOVE WS-I TO WS-J
034600     ELSE
034700              IF WS-BUF (WS-I:1) NOT NUMERIC
034800                       MOVE 999 TO WS-I
034900              ELSE
035000                       ADD 1 TO WS-I
035100              END-IF
035200     END-IF.
035300*
035400 AA117-PORTAL-COLLAPSE.
035500     MOVE CALC-CANONICAL TO WS-BUF.
035600     PERFORM AA905-LEN-OF-BUF.
035700     IF WS-BUF-LEN NOT < 9
035800      AND WS-BUF (1:9) = "Portal - "
035900              STRING "Portal "  DELIMITED BY SIZE
036000                     WS-BUF (10 : WS-BUF-LEN - 9)
036100                     DELIMITED BY SIZE INTO CALC-CANONICAL
036200     END-IF.
036300*    COLLAPSE RUNS OF SPACES TO ONE.
036400     PERFORM AA118-COLLAPSE-SPACES.
036500*
036600 AA118-COLLAPSE-SPACES.
036700     MOVE CALC-CANONICAL TO WS-BUF.
036800     PERFORM AA905-LEN-OF-BUF.
036900     MOVE SPACES TO WS-BUF-2.
037000     MOVE ZERO TO WS-J.
037100     MOVE 1 TO WS-I.
037200     PERFORM AA118A-COPY-CHAR UNTIL WS-I > WS-BUF-LEN.
037300     MOVE WS-BUF-2 TO CALC-CANONICAL.
037400*
037500 AA118A-COPY-CHAR.
037600     IF WS-BUF (WS-I:1) = SPACE
037700      AND WS-J NOT = ZERO
037800      AND WS-BUF-2 (WS-J:1) = SPACE
037900              CONTINUE
038000     ELSE
038100              ADD 1 TO WS-J
038200              MOVE WS-BUF (WS-I:1) TO WS-BUF-2 (WS-J:1)
038300     END-IF.
038400     ADD 1 TO WS-I.
038500*
038600 AA119-TEST-DOCUMENT-DIGITS.
038700     SET WS-NOT-OK TO TRUE.
038800     MOVE CALC-CANONICAL TO WS-BUF.
038900     PERFORM AA905-LEN-OF-BUF.
039000     IF WS-BUF-LEN < 9
039100              GO TO AA119-EXIT
039200     END-IF.
039300     IF WS-BUF (1:8) NOT = "Document"
039400              GO TO AA119-EXIT
039500     END-IF.
039600     SET WS-IS-OK TO TRUE.
039700     MOVE 9 TO WS-I.
039800     PERFORM AA119A-CHECK-DIGIT UNTIL WS-I > WS-BUF-LEN
039900                                    OR WS-NOT-OK.
040000 AA119-EXIT.
040100     EXIT.
040200*
040300 AA119A-CHECK-DIGIT.
040400     IF WS-BUF (WS-I:1) NOT NUMERIC
040500              SET WS-NOT-OK TO TRUE
040600     END-IF.
040700     ADD 1 TO WS-I.
040800*
040900 AA140-PREVIEW-PATH.
041000*    SHORTEST LEADING SUBSTRING OF DOCUMENT ENDING IN ".PDF".
041100     MOVE CALC-DOCUMENT TO WS-BUF.
041200     PERFORM AA906-LEN-OF-DOCUMENT.
041300     MOVE ".pdf" TO WS-PAT.
041400     MOVE 4 TO WS-PAT-LEN.
041500     PERFORM AA910-FIND-SUBSTRING.
041600     IF WS-FIND-POS > ZERO
041700              MOVE CALC-DOCUMENT (1 : WS-FIND-POS + 3)
041800                                    TO CALC-CANONICAL
041900     END-IF.
042000*
042100 AA150-FILENAME-PATH.
042200*    DOCUMENT CONTAINS A FILENAME-LIKE TOKEN ENDING IN ONE OF
042300*    THE KNOWN EXTENSIONS (CASE INSENSITIVE).  WE TRY EACH
042400*    EXTENSION IN TURN AND TAKE THE EARLIEST HIT.
042500*
042600     SET WS-NOT-OK TO TRUE.
042700     MOVE 999 TO WS-FIND-POS-BEST.
042800     MOVE ZERO TO WS-PAT-LEN-BEST.
042900     MOVE CALC-DOCUMENT TO WS-BUF-UPPER-SRC.
043000     INSPECT WS-BUF-UPPER-SRC
043100              CONVERTING "abcdefghijklmnopqrstuvwxyz"
043200                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043300     MOVE 1 TO WS-EXT-INDEX.
043400     PERFORM AA151-TRY-ONE-EXT UNTIL WS-EXT-INDEX > 10.
043500     IF WS-PAT-LEN-BEST = ZERO
043600              GO TO AA150-EXIT
043700     END-IF.
043800     MOVE WS-FIND-POS-BEST TO WS-FIND-POS.
043900     MOVE WS-PAT-LEN-BEST  TO WS-PAT-LEN.
044000*    WALK BACKWARD FROM THE EXTENSION START TO FIND THE TOKEN
044100*    START (LETTERS / DIGITS / SPACE / HYPHEN / UNDERSCORE /
044200*    BRACKETS ONLY).
044300     PERFORM AA906-LEN-OF-DOCUMENT.
044400     MOVE WS-FIND-POS TO WS-I.
044500     PERFORM AA152-STEP-BACK UNTIL WS-I = 1
044600                                 OR NOT WS-IS-OK.
044700     IF NOT WS-IS-OK
044800              ADD 1 TO WS-I
044900     END-IF.
045000     COMPUTE WS-J = WS-FIND-POS + WS-PAT-LEN - 1.
045100     MOVE CALC-DOCUMENT (WS-I : WS-J - WS-I + 1) TO CALC-CANONICAL.
045200     SET WS-IS-OK TO TRUE.
045300 AA150-EXIT.
045400     EXIT.
045500*
045600 AA151-TRY-ONE-EXT.
045700     EVALUATE WS-EXT-INDEX
045800         WHEN 1  MOVE ".DOCX" TO WS-EXT-UP  MOVE 5 TO WS-EXT-LEN
045900         WHEN 2  MOVE ".XLSX" TO WS-EXT-UP  MOVE 5 TO WS-EXT-LEN
046000         WHEN 3  MOVE ".PPTX" TO WS-EXT-UP  MOVE 5 TO WS-EXT-LEN
046100         WHEN 4  MOVE ".CSV " TO WS-EXT-UP  MOVE 4 TO WS-EXT-LEN
046200         WHEN 5  MOVE ".MD  " TO WS-EXT-UP  MOVE 3 TO WS-EXT-LEN
046300         WHEN 6  MOVE ".TXT " TO WS-EXT-UP  MOVE 4 TO WS-EXT-LEN
046400         WHEN 7  MOVE ".PY  " TO WS-EXT-UP  MOVE 3 TO WS-EXT-LEN
046500         WHEN 8  MOVE ".JS  " TO WS-EXT-UP  MOVE 3 TO WS-EXT-LEN
046600         WHEN 9  MOVE ".HTML" TO WS-EXT-UP  MOVE 5 TO WS-EXT-LEN
046700         WHEN 10 MOVE ".CSS " TO WS-EXT-UP  MOVE 4 TO WS-EXT-LEN
046800     END-EVALUATE.
046900     MOVE WS-BUF-UPPER-SRC TO WS-BUF.
047000     PERFORM AA906-LEN-OF-DOCUMENT.
047100     MOVE WS-EXT-UP TO WS-PAT.
047200     MOVE WS-EXT-LEN TO WS-PAT-LEN.
047300     PERFORM AA910-FIND-SUBSTRING.
047400     IF WS-FIND-POS > ZERO
047500      AND WS-FIND-POS < WS-FIND-POS-BEST
047600              MOVE WS-FIND-POS TO WS-FIND-POS-BEST
047700              MOVE WS-EXT-LEN  TO WS-PAT-LEN-BEST
047800     END-IF.
047900     ADD 1 TO WS-EXT-INDEX.
048000*
048100 AA152-STEP-BACK.
048200     COMPUTE WS-J = WS-I - 1.
048300     IF WS-J < 1
048400              SET WS-NOT-OK TO TRUE
048500     ELSE
048600              MOVE CALC-DOCUMENT (WS-J:1) TO WS-CHECK-CHAR
048700              IF (WS-CHECK-CHAR ALPHABETIC)
048800               OR (WS-CHECK-CHAR IS NUMERIC)
048900               OR WS-CHECK-CHAR = SPACE
049000               OR WS-CHECK-CHAR = "-"
049100               OR WS-CHECK-CHAR = "_"
049200               OR WS-CHECK-CHAR = "["
049300               OR WS-CHECK-CHAR = "]"
049400                       MOVE WS-J TO WS-I
049500              ELSE
049600                       SET WS-NOT-OK TO TRUE
049700              END-IF
049800     END-IF.
049900*
050000*****************************************************************
050100* BROWSER-NOISE STRIPPING - APPLIED AFTER CANONICALIZATION.
050200*****************************************************************
050300 AA190-STRIP-NOISE.
050400     MOVE CALC-CANONICAL TO WS-BUF.
050500     PERFORM AA905-LEN-OF-BUF.
050600     MOVE " - Google Chrome" TO WS-PAT.
050700     MOVE 16 TO WS-PAT-LEN.
050800     PERFORM AA193-TRUNCATE-FROM.
050900     MOVE CALC-CANONICAL TO WS-BUF.
051000     PERFORM AA905-LEN-OF-BUF.
051100     IF WS-BUF-LEN NOT < 4
051200      AND WS-BUF (WS-BUF-LEN - 3 : 4) = "Edge"
051300              MOVE " - Microsoft" TO WS-PAT
051400              MOVE 12 TO WS-PAT-LEN
051500              PERFORM AA193-TRUNCATE-FROM
051600     END-IF.
051700     MOVE CALC-CANONICAL TO WS-BUF.
051800     PERFORM AA905-LEN-OF-BUF.
051900     MOVE " — Mozilla Firefox" TO WS-PAT.
051950*    TICKET TB-045.  PATTERN WAS MISSING ITS LEADING EM-DASH -
051960*    THE OTHER FOUR SUFFIXES ALL INCLUDE THEIR OWN SEPARATOR BUT
051970*    THIS ONE DIDN'T, SO A TRAILING " -" WAS LEFT ON EVERY
051980*    FIREFOX-DERIVED NAME.
052000     MOVE 18 TO WS-PAT-LEN.
052100     PERFORM AA193-TRUNCATE-FROM.
052200     PERFORM AA194-STRIP-UNREAD-COUNTER.
052300*
052400 AA192-STRIP-SUFFIX-CI.
052410*    CASE INSENSITIVE SUFFIX STRIP.  WS-PAT/WS-PAT-LEN HOLD ONLY
052420*    THE CORE WORD(S) (E.G. "READ-ONLY"), NOT THE LEADING DASH -
052430*    TICKET TB-044.  SOME OF THE FEED ROWS HAD "-READ-ONLY" OR
052440*    "-  READ-ONLY" WITH NO SPACE OR EXTRA SPACES AROUND THE DASH,
052450*    SO THE DASH AND ANY SPACES ON EITHER SIDE OF IT ARE NOW
052460*    SKIPPED HERE RATHER THAN BAKED INTO THE PATTERN LITERAL.
052500*    COMPARES THE UPPER-CASED TAIL OF CALC-CANONICAL.
052700     MOVE CALC-CANONICAL TO WS-BUF.
052800     PERFORM AA905-LEN-OF-BUF.
052900     IF WS-BUF-LEN < WS-PAT-LEN
053000              GO TO AA192-EXIT
053100     END-IF.
053200     MOVE WS-BUF TO WS-BUF-2.
053300     INSPECT WS-BUF-2
053400              CONVERTING "abcdefghijklmnopqrstuvwxyz"
053500                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053600     COMPUTE WS-J = WS-BUF-LEN - WS-PAT-LEN + 1.
053610     IF WS-BUF-2 (WS-J : WS-PAT-LEN) NOT = WS-PAT (1 : WS-PAT-LEN)
053620              GO TO AA192-EXIT
053630     END-IF.
053640*
053650*    STEP BACK OVER SPACES BEFORE THE CORE WORD, THEN THE DASH
053660*    ITSELF, THEN SPACES BEFORE THE DASH.  IF WHAT PRECEDES THE
053670*    CORE WORD ISN'T A DASH (ONCE SPACES ARE SKIPPED), THIS ISN'T
053680*    THE SUFFIX WE'RE LOOKING FOR - LEAVE CALC-CANONICAL ALONE.
053690     COMPUTE WS-K = WS-J - 1.
053700     PERFORM AA196-SKIP-SPACES-BACK
053710              UNTIL WS-K = ZERO OR WS-BUF-2 (WS-K:1) NOT = SPACE.
053720     IF WS-K = ZERO OR WS-BUF-2 (WS-K:1) NOT = "-"
053730              GO TO AA192-EXIT
053740     END-IF.
053750     SUBTRACT 1 FROM WS-K.
053760     PERFORM AA196-SKIP-SPACES-BACK
053770              UNTIL WS-K = ZERO OR WS-BUF-2 (WS-K:1) NOT = SPACE.
053800     IF WS-K > ZERO
054000              MOVE WS-BUF (1:WS-K) TO CALC-CANONICAL
054100     ELSE
054200              MOVE SPACES TO CALC-CANONICAL
054400     END-IF.
054500 AA192-EXIT.
054600     EXIT.
054650*
054700 AA196-SKIP-SPACES-BACK.
054710     SUBTRACT 1 FROM WS-K.
054720*
054800 AA193-TRUNCATE-FROM.
054900*    EXPECTS WS-BUF/WS-BUF-LEN ALREADY LOADED FROM CALC-CANONICAL.
055000     PERFORM AA910-FIND-SUBSTRING.
055100     IF WS-FIND-POS > ZERO
055200              IF WS-FIND-POS = 1
055300                       MOVE SPACES TO CALC-CANONICAL
055400              ELSE
055500                       COMPUTE WS-K = WS-FIND-POS - 1
055600                       MOVE WS-BUF (1:WS-K) TO CALC-CANONICAL
055700              END-IF
055800     END-IF.
055900*
056000 AA194-STRIP-UNREAD-COUNTER.
056100*    STRIP A TRAILING " (<N> UNREAD)" COUNTER.
056200     MOVE CALC-CANONICAL TO WS-BUF.
056300     PERFORM AA905-LEN-OF-BUF.
056400     IF WS-BUF-LEN = ZERO
056500              GO TO AA194-EXIT
056600     END-IF.
056700     IF WS-BUF (WS-BUF-LEN:1) NOT = ")"
056800              GO TO AA194-EXIT
056900     END-IF.
057000     MOVE " (" TO WS-PAT.
057100     MOVE 2 TO WS-PAT-LEN.
057200     PERFORM AA910-FIND-SUBSTRING.
057300     IF WS-FIND-POS = ZERO
057400              GO TO AA194-EXIT
057500     END-IF.
057600*    EVERYTHING BETWEEN THE "(" AND ")" MUST BE DIGITS + " UNREAD".
057700     COMPUTE WS-J = WS-BUF-LEN - WS-FIND-POS - 1.
057800     IF WS-J < 8
057900              GO TO AA194-EXIT
058000     END-IF.
058100     COMPUTE WS-K = WS-BUF-LEN - 7.
058200     IF WS-BUF (WS-K : 7) NOT = " unread"
058300              GO TO AA194-EXIT
058400     END-IF.
058500     SET WS-IS-OK TO TRUE.
058600     COMPUTE WS-I = WS-FIND-POS + 2.
058700     PERFORM AA194A-CHECK-DIGIT UNTIL WS-I > WS-K - 1
058800                                    OR NOT WS-IS-OK.
058900     IF WS-IS-OK
059000              IF WS-FIND-POS = 1
059100                       MOVE SPACES TO CALC-CANONICAL
059200              ELSE
059300                       COMPUTE WS-K = WS-FIND-POS - 1
059400                       MOVE WS-BUF (1:WS-K) TO CALC-CANONICAL
059500              END-IF
059600     END-IF.
059700 AA194-EXIT.
059800     EXIT.
059900*
060000 AA194A-CHECK-DIGIT.
060100     IF WS-BUF (WS-I:1) NOT NUMERIC
060200              SET WS-NOT-OK TO TRUE
060300     END-IF.
060400     ADD 1 TO WS-I.
060500*
060600 AA195-TRIM-CANONICAL.
060700     MOVE CALC-CANONICAL TO WS-BUF.
060800     PERFORM AA905-LEN-OF-BUF.
060900*
061000*****************************************************************
061100* GENERIC LENGTH / SEARCH HELPERS - ALL WORK AGAINST WS-BUF.
061200*****************************************************************
061300 AA905-LEN-OF-BUF.
061400     MOVE 160 TO WS-BUF-LEN.
061500     PERFORM AA905A-SHRINK-BUF UNTIL WS-BUF-LEN = ZERO
061600                                   OR WS-BUF (WS-BUF-LEN:1) NOT = SPACE.
061700 AA905A-SHRINK-BUF.
061800     SUBTRACT 1 FROM WS-BUF-LEN.
061900*
062000 AA905-LEN-OF-ACTIVITY.
062100     MOVE 40 TO WS-BUF-LEN.
062200     PERFORM AA905A-SHRINK-BUF UNTIL WS-BUF-LEN = ZERO
062300                                   OR WS-BUF (WS-BUF-LEN:1) NOT = SPACE.
062400*
062500 AA906-LEN-OF-DOCUMENT.
062600     MOVE 120 TO WS-BUF-LEN.
062700     PERFORM AA905A-SHRINK-BUF UNTIL WS-BUF-LEN = ZERO
062800                                   OR WS-BUF (WS-BUF-LEN:1) NOT = SPACE.
062900*
063000 AA910-FIND-SUBSTRING.
063100     MOVE ZERO TO WS-FIND-POS.
063200     SET WS-NOT-FOUND TO TRUE.
063300     IF WS-PAT-LEN = ZERO
063400      OR WS-PAT-LEN > WS-BUF-LEN
063500              GO TO AA910-EXIT
063600     END-IF.
063700     COMPUTE WS-LIMIT = WS-BUF-LEN - WS-PAT-LEN + 1.
063800     MOVE 1 TO WS-I.
063900     PERFORM AA915-FIND-STEP UNTIL WS-I > WS-LIMIT
064000                                 OR WS-FOUND.
064100 AA910-EXIT.
064200     EXIT.
064300*
064400 AA915-FIND-STEP.
064500     IF WS-BUF (WS-I : WS-PAT-LEN) = WS-PAT (1 : WS-PAT-LEN)
064600              MOVE WS-I TO WS-FIND-POS
064700              SET WS-FOUND TO TRUE
064800     ELSE
064900              ADD 1 TO WS-I
065000     END-IF.
065100*
065200*****************************************************************
065300* VAGUE-NAME FILTER - REJECT CANONICAL NAMES TOO GENERIC TO BILL
065310* AGAINST (BARE APP NAMES, "UNTITLED", A LONE FILE EXTENSION) -
065320* CLERKS WERE HAVING TO DELETE THESE BY HAND EVERY WEEK.
065400*****************************************************************
065500 AA200-VAGUE-FILTER.
065600     MOVE "N" TO CALC-REJECT.
065700     MOVE CALC-CANONICAL TO WS-BUF.
065800     PERFORM AA905-LEN-OF-BUF.
065900     IF WS-BUF-LEN > 25
066000              GO TO AA200-EXIT
066100     END-IF.
066200     SET WS-NOT-OK TO TRUE.
066300     MOVE 1 TO WS-I.
066400     PERFORM AA210-CHECK-TABLE-ENTRY UNTIL WS-I > WS-VAGUE-COUNT
066500                                          OR WS-IS-OK.
066600     IF WS-IS-OK
066700              MOVE "Y" TO CALC-REJECT
066800              GO TO AA200-EXIT
066900     END-IF.
067000     IF WS-BUF-LEN NOT < 20
067100      AND WS-BUF (1:20) = "Search, Suggestions"
067200              MOVE "Y" TO CALC-REJECT
067300              GO TO AA200-EXIT
067400     END-IF.
067500     PERFORM AA119-TEST-DOCUMENT-DIGITS.
067600     IF WS-IS-OK
067700              MOVE "Y" TO CALC-REJECT
067800              GO TO AA200-EXIT
067900     END-IF.
068000     PERFORM AA220-TEST-DIGIT-REMINDER.
068100     IF WS-IS-OK
068200              MOVE "Y" TO CALC-REJECT
068300     END-IF.
068400 AA200-EXIT.
068500     EXIT.
068600*
068700 AA210-CHECK-TABLE-ENTRY.
068800     MOVE ZERO TO WS-J.
068900     PERFORM AA905-LEN-OF-BUF.
069000     PERFORM AA211-LEN-OF-ENTRY.
069100     IF WS-J = WS-BUF-LEN
069200      AND WS-BUF (1:WS-BUF-LEN) = WS-VAGUE-ENTRY (WS-I) (1:WS-BUF-LEN)
069300              SET WS-IS-OK TO TRUE
069400     END-IF.
069500     ADD 1 TO WS-I.
069600*
069700 AA211-LEN-OF-ENTRY.
069800     MOVE 30 TO WS-J.
069900     PERFORM AA211A-SHRINK UNTIL WS-J = ZERO
070000                                OR WS-VAGUE-ENTRY (WS-I) (WS-J:1) NOT = SPACE.
070100 AA211A-SHRINK.
070200     SUBTRACT 1 FROM WS-J.
070300*
070400 AA220-TEST-DIGIT-REMINDER.
070500     SET WS-NOT-OK TO TRUE.
070600     PERFORM AA905-LEN-OF-BUF.
070700     IF WS-BUF-LEN < 10
070800              GO TO AA220-EXIT
070900     END-IF.
071000     COMPUTE WS-K = WS-BUF-LEN - 8.
071100     IF WS-BUF (WS-K:9) NOT = " Reminder"
071200              GO TO AA220-EXIT
071300     END-IF.
071400     COMPUTE WS-K = WS-BUF-LEN - 9.
071500     IF WS-K < 1
071600              GO TO AA220-EXIT
071700     END-IF.
071800     SET WS-IS-OK TO TRUE.
071900     MOVE 1 TO WS-I.
072000     PERFORM AA220A-CHECK-DIGIT UNTIL WS-I > WS-K
072100                                    OR NOT WS-IS-OK.
072200 AA220-EXIT.
072300     EXIT.
072400*
072500 AA220A-CHECK-DIGIT.
072600     IF WS-BUF (WS-I:1) NOT NUMERIC
072700              SET WS-NOT-OK TO TRUE
072800     END-IF.
072900     ADD 1 TO WS-I.
073000*
073100*****************************************************************
073200* MATTER CODE EXTRACTION - PULL THE 5-DIGIT MATTER CODE EMBEDDED
073210* IN THE TASK NAME SO IT CAN BE BILLED TO THE RIGHT CLIENT FILE
073220* WITHOUT A CLERK RE-TYPING IT.
073300* WS-DIGIT-START IS USED IN PLACE OF WS-I/WS-J SO THE SCAN
073400* PARAGRAPHS BELOW CAN PERFORM AA305 WITHOUT CLOBBERING THEIR
073500* OWN LOOP POSITION - SEE TICKET TB-041.
073600*****************************************************************
073700 AA300-MATTER-CODE.
073800     MOVE SPACES TO CALC-MATTER-CODE.
073900     MOVE "N" TO CALC-MATTER-FOUND.
074000     MOVE CALC-CANONICAL TO WS-BUF.
074100     PERFORM AA905-LEN-OF-BUF.
074200     IF WS-BUF-LEN = ZERO
074300              GO TO AA300-EXIT
074400     END-IF.
074500     PERFORM AA310-SCAN-BRACKET.
074600     IF CALC-MATTER-WAS-FOUND
074700              GO TO AA300-EXIT
074800     END-IF.
074900     PERFORM AA320-SCAN-UNDERSCORED.
075000     IF CALC-MATTER-WAS-FOUND
075100              GO TO AA300-EXIT
075200     END-IF.
075300     PERFORM AA330-SCAN-LEAD-UNDERSCORE.
075400     IF CALC-MATTER-WAS-FOUND
075500              GO TO AA300-EXIT
075600     END-IF.
075700     PERFORM AA340-SCAN-TRAIL-UNDERSCORE.
075800     IF CALC-MATTER-WAS-FOUND
075900              GO TO AA300-EXIT
076000     END-IF.
076100     PERFORM AA350-SCAN-WHITESPACE.
076200 AA300-EXIT.
076300     EXIT.
076400*
076500 AA305-DIGIT-RUN-AT.
076600*    TRUE IN WS-OK-FLAG IF WS-BUF (WS-DIGIT-START:5) IS ALL DIGITS.
076700     SET WS-IS-OK TO TRUE.
076800     MOVE WS-DIGIT-START TO WS-J.
076900     PERFORM AA305A-CHECK-ONE UNTIL WS-J > WS-DIGIT-START + 4
077000                                  OR NOT WS-IS-OK.
077100*
077200 AA305A-CHECK-ONE.
077300     IF WS-BUF (WS-J:1) NOT NUMERIC
077400              SET WS-NOT-OK TO TRUE
077500     END-IF.
077600     ADD 1 TO WS-J.
077700*
077800 AA310-SCAN-BRACKET.
077900*    [12345]
078000     IF WS-BUF-LEN < 7
078100              GO TO AA310-EXIT
078200     END-IF.
078300     MOVE 1 TO WS-I.
078400     PERFORM AA310A-TRY UNTIL WS-I > WS-BUF-LEN - 6
078500                            OR CALC-MATTER-WAS-FOUND.
078600 AA310-EXIT.
078700     EXIT.
078800*
078900 AA310A-TRY.
079000     IF WS-BUF (WS-I:1) = "["
079100      AND WS-BUF (WS-I + 6:1) = "]"
079200              COMPUTE WS-DIGIT-START = WS-I + 1
079300              PERFORM AA305-DIGIT-RUN-AT
079400              IF WS-IS-OK
079500                       MOVE WS-BUF (WS-I + 1:5) TO CALC-MATTER-CODE
079600                       MOVE "Y" TO CALC-MATTER-FOUND
079700              END-IF
079800     END-IF.
079900     ADD 1 TO WS-I.
080000*
080100 AA320-SCAN-UNDERSCORED.
080200*    _12345_
080300     IF WS-BUF-LEN < 7
080400              GO TO AA320-EXIT
080500     END-IF.
080600     MOVE 1 TO WS-I.
080700     PERFORM AA320A-TRY UNTIL WS-I > WS-BUF-LEN - 6
080800                            OR CALC-MATTER-WAS-FOUND.
080900 AA320-EXIT.
081000     EXIT.
081100*
081200 AA320A-TRY.
081300     IF WS-BUF (WS-I:1) = "_"
081400      AND WS-BUF (WS-I + 6:1) = "_"
081500              COMPUTE WS-DIGIT-START = WS-I + 1
081600              PERFORM AA305-DIGIT-RUN-AT
081700              IF WS-IS-OK
081800                       MOVE WS-BUF (WS-I + 1:5) TO CALC-MATTER-CODE
081900                       MOVE "Y" TO CALC-MATTER-FOUND
082000              END-IF
082100     END-IF.
082200     ADD 1 TO WS-I.
082300*
082400 AA330-SCAN-LEAD-UNDERSCORE.
082500*    _12345  FOLLOWED BY UNDERSCORE, WHITESPACE OR END OF STRING.
082600     IF WS-BUF-LEN < 6
082700              GO TO AA330-EXIT
082800     END-IF.
082900     MOVE 1 TO WS-I.
083000     PERFORM AA330A-TRY UNTIL WS-I > WS-BUF-LEN - 5
083100                            OR CALC-MATTER-WAS-FOUND.
083200 AA330-EXIT.
083300     EXIT.
083400*
083500 AA330A-TRY.
083600     IF WS-BUF (WS-I:1) = "_"
083700              COMPUTE WS-DIGIT-START = WS-I + 1
083800              PERFORM AA305-DIGIT-RUN-AT
083900              IF WS-IS-OK
084000                       COMPUTE WS-K = WS-I + 6
084100                       IF WS-K > WS-BUF-LEN
084200                                MOVE WS-BUF (WS-I + 1:5) TO CALC-MATTER-CODE
084300                                MOVE "Y" TO CALC-MATTER-FOUND
084400                       ELSE
084500                                IF WS-BUF (WS-K:1) = "_" OR = SPACE
084600                                         MOVE WS-BUF (WS-I + 1:5) TO CALC-MATTER-CODE
084700                                         MOVE "Y" TO CALC-MATTER-FOUND
084800                                END-IF
084900                       END-IF
085000              END-IF
085100     END-IF.
085200     ADD 1 TO WS-I.
085300*
085400 AA340-SCAN-TRAIL-UNDERSCORE.
085500*    12345_  PRECEDED BY START, UNDERSCORE OR WHITESPACE.
085600     IF WS-BUF-LEN < 6
085700              GO TO AA340-EXIT
085800     END-IF.
085900     MOVE 1 TO WS-I.
086000     PERFORM AA340A-TRY UNTIL WS-I > WS-BUF-LEN - 5
086100                            OR CALC-MATTER-WAS-FOUND.
086200 AA340-EXIT.
086300     EXIT.
086400*
086500 AA340A-TRY.
086600     MOVE WS-I TO WS-DIGIT-START.
086700     PERFORM AA305-DIGIT-RUN-AT.
086800     IF WS-IS-OK
086900      AND WS-BUF (WS-I + 5:1) = "_"
087000              IF WS-I = 1
087100                       MOVE WS-BUF (WS-I:5) TO CALC-MATTER-CODE
087200                       MOVE "Y" TO CALC-MATTER-FOUND
087300              ELSE
087400                       IF WS-BUF (WS-I - 1:1) = "_" OR = SPACE
087500                                MOVE WS-BUF (WS-I:5) TO CALC-MATTER-CODE
087600                                MOVE "Y" TO CALC-MATTER-FOUND
087700                       END-IF
087800              END-IF
087900     END-IF.
088000     ADD 1 TO WS-I.
088100*
088200 AA350-SCAN-WHITESPACE.
088300*    " 12345 " DELIMITED BY WHITESPACE/START AND WHITESPACE/END.
088400     IF WS-BUF-LEN < 5
088500              GO TO AA350-EXIT
088600     END-IF.
088700     MOVE 1 TO WS-I.
088800     PERFORM AA350A-TRY UNTIL WS-I > WS-BUF-LEN - 4
088900                            OR CALC-MATTER-WAS-FOUND.
089000 AA350-EXIT.
089100     EXIT.
089200*
089300 AA350A-TRY.
089400     MOVE WS-I TO WS-DIGIT-START.
089500     PERFORM AA305-DIGIT-RUN-AT.
089600     IF WS-IS-OK
089700              IF WS-I NOT = 1
089800               AND WS-BUF (WS-I - 1:1) NOT = SPACE
089900                       SET WS-NOT-OK TO TRUE
090000              END-IF
090100              COMPUTE WS-K = WS-I + 5
090200              IF WS-IS-OK
090300               AND WS-K NOT > WS-BUF-LEN
090400               AND WS-BUF (WS-K:1) NOT = SPACE
090500                       SET WS-NOT-OK TO TRUE
090600              END-IF
090700              IF WS-IS-OK
090800                       MOVE WS-BUF (WS-I:5) TO CALC-MATTER-CODE
090900                       MOVE "Y" TO CALC-MATTER-FOUND
091000              END-IF
091100     END-IF.
091200     ADD 1 TO WS-I.
091300*
091400*****************************************************************
091500* SECONDS -> BILLING UNITS - 1 UNIT = 6 MINUTES, ALWAYS ROUNDED
091510* UP SO A PARTIAL UNIT IS NEVER GIVEN AWAY FREE.
091600*****************************************************************
091700 AA400-SECONDS-TO-UNITS.
091800     IF CALC-SECONDS NOT > ZERO
091900              MOVE .1 TO CALC-UNITS
092000              GO TO AA400-EXIT
092100     END-IF.
092200*    UNITS = SECONDS / 360, ALWAYS ROUNDED UP TO ONE DECIMAL PLACE.
092300     COMPUTE WS-TEMP-1 = CALC-SECONDS * 10 / 360.
092400     COMPUTE WS-QUOT = WS-TEMP-1 * 360.
092500     IF WS-QUOT < CALC-SECONDS * 10
092600              ADD 1 TO WS-TEMP-1
092700     END-IF.
092800     IF WS-TEMP-1 = ZERO
092900              MOVE 1 TO WS-TEMP-1
093000     END-IF.
093100     COMPUTE CALC-UNITS = WS-TEMP-1 / 10.
093200 AA400-EXIT.
093300     EXIT.
093400*
093500*****************************************************************
093600* SOURCE HASH - DETERMINISTIC KEY OVER (DATE, APPLICATION,
093610* CANONICAL NAME) SO A RE-RUN UPDATES THE SAME TIME-ENTRY ROW
093620* INSTEAD OF DUPLICATING IT.
093700*****************************************************************
093800 AA500-SOURCE-HASH.
093900     MOVE SPACES TO WS-SRC.
094000     PERFORM AA505-BUILD-SRC-STRING.
094100     MOVE 5381         TO WS-HASH-1.
094200     MOVE 314159265    TO WS-HASH-2.
094300     MOVE 271828182    TO WS-HASH-3.
094400     MOVE 987654321    TO WS-HASH-4.
094500     MOVE 1 TO WS-I.
094600     PERFORM AA510-HASH-STEP UNTIL WS-I > WS-SRC-LEN.
094700     MOVE SPACES TO CALC-HASH.
094800     MOVE WS-HASH-1 TO WS-HASH-CUR.
094900     PERFORM AA525-HEX-BLOCK.
095000     MOVE WS-HEX-BLOCK TO CALC-HASH (1:8).
095100     MOVE WS-HASH-2 TO WS-HASH-CUR.
095200     PERFORM AA525-HEX-BLOCK.
095300     MOVE WS-HEX-BLOCK TO CALC-HASH (9:8).
095400     MOVE WS-HASH-3 TO WS-HASH-CUR.
095500     PERFORM AA525-HEX-BLOCK.
095600     MOVE WS-HEX-BLOCK TO CALC-HASH (17:8).
095700     MOVE WS-HASH-4 TO WS-HASH-CUR.
095800     PERFORM AA525-HEX-BLOCK.
095900     MOVE WS-HEX-BLOCK TO CALC-HASH (25:8).
096000*
096100 AA505-BUILD-SRC-STRING.
096200     MOVE CALC-APPLICATION TO WS-BUF.
096300     PERFORM AA905-LEN-OF-ACTIVITY.
096400     MOVE CALC-TASK TO WS-BUF-2.
096500     PERFORM AA906-LEN-OF-DOC-2.
096600     STRING CALC-DATE       DELIMITED BY SIZE
096700            "-"             DELIMITED BY SIZE
096800            CALC-APPLICATION (1:WS-BUF-LEN)
096900                            DELIMITED BY SIZE
097000            "-"             DELIMITED BY SIZE
097100            CALC-TASK (1:WS-K)
097200                            DELIMITED BY SIZE
097300            INTO WS-SRC
097400            WITH POINTER WS-J
097500     END-STRING.
097600     COMPUTE WS-SRC-LEN = WS-J - 1.
097700*
097800 AA906-LEN-OF-DOC-2.
097900     MOVE 120 TO WS-K.
098000     PERFORM AA906B-SHRINK UNTIL WS-K = ZERO
098100                                OR WS-BUF-2 (WS-K:1) NOT = SPACE.
098200 AA906B-SHRINK.
098300     SUBTRACT 1 FROM WS-K.
098400*
098500 AA510-HASH-STEP.
098600     MOVE WS-SRC (WS-I:1) TO WS-CHAR-ALPHA.
098700     COMPUTE WS-TEMP-1 = WS-HASH-1 * 33 + WS-CHAR-NUM + WS-I.
098800     DIVIDE WS-TEMP-1 BY 1000000007 GIVING WS-QUOT
098900                                REMAINDER WS-HASH-1.
099000     COMPUTE WS-TEMP-1 = WS-HASH-2 * 131 + WS-CHAR-NUM.
099100     DIVIDE WS-TEMP-1 BY 998244353 GIVING WS-QUOT
099200                              REMAINDER WS-HASH-2.
099300     COMPUTE WS-TEMP-1 = WS-HASH-3 * 257 + WS-CHAR-NUM + 1.
099400     DIVIDE WS-TEMP-1 BY 999999937 GIVING WS-QUOT
099500                               REMAINDER WS-HASH-3.
099600     COMPUTE WS-TEMP-1 = WS-HASH-4 * 65599 + WS-CHAR-NUM.
099700     DIVIDE WS-TEMP-1 BY 100000007 GIVING WS-QUOT
099800                               REMAINDER WS-HASH-4.
099900     ADD 1 TO WS-I.
100000*
100100 AA525-HEX-BLOCK.
100200     MOVE WS-HASH-CUR TO WS-HEX-WORK.
100300     MOVE SPACES TO WS-HEX-BLOCK.
100400     MOVE 8 TO WS-HEX-POS.
100500     PERFORM AA530-HEX-DIGIT-STEP 8 TIMES.
100600*
100700 AA530-HEX-DIGIT-STEP.
100800     DIVIDE WS-HEX-WORK BY 16 GIVING WS-HEX-WORK
100900                            REMAINDER WS-HEX-REM.
101000     ADD 1 TO WS-HEX-REM.
101100     MOVE WS-HEX-CHAR (WS-HEX-REM) TO WS-HEX-BLOCK (WS-HEX-POS:1).
101200     SUBTRACT 1 FROM WS-HEX-POS.
101300*
101400 MAIN-EXIT.
101500     EXIT PROGRAM.
