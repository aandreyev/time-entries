000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Time Entries      *
000500*           File                            *
000600*     Uses Ent-Source-Hash as key           *
000700*     Alt key Ent-Entry-Id (for updates     *
000800*        by id and the backfill scan)       *
000900*******************************************
001000*  File size 271 bytes.
001100*
001200* 06/01/26 vbc - Created.
001300* 10/01/26 vbc - Added Ent-Matter-Code, split off from
001400*                Ent-Task-Description per billing dept request.
001500* 15/01/26 vbc - Status 88-levels added - jc ticket TB-014.
001600*
001700 01  TB-Entry-Record.
001800     03  Ent-Source-Hash       pic x(32).      *> hash(date-app-task), unique key
001900     03  Ent-Entry-Id          pic 9(7)   comp. *> surrogate, assigned at insert
002000     03  Ent-Entry-Date        pic x(10).      *> yyyy-mm-dd
002100     03  Ent-Application       pic x(40).
002200     03  Ent-Task-Description  pic x(120).     *> canonical task name
002300     03  Ent-Total-Seconds     pic s9(7)   comp-3.
002400     03  Ent-Time-Units        pic s9(3)v9   comp-3.
002500     03  Ent-Status            pic x(10).
002600         88  Ent-Status-Pending            value "pending   ".
002700         88  Ent-Status-Submitted          value "submitted ".
002800         88  Ent-Status-Ignored            value "ignored   ".
002900     03  Ent-Notes             pic x(80).
003000     03  Ent-Matter-Code       pic x(05).      *> 5-digit code, or spaces
003100     03  filler                pic x(06).
003200*
