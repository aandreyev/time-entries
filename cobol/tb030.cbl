000100 IDENTIFICATION          DIVISION.
000200*=======================================
000300 PROGRAM-ID.             TB030.
000400 AUTHOR.                 K D WESTON.
000500 INSTALLATION.           APPLEWOOD COMPUTERS - TIME BILLING.
000600 DATE-WRITTEN.           04/01/1987.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
000900                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001000                         THE GNU GENERAL PUBLIC LICENSE.  SEE
001100                         THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            DAILY TIME-ENTRY REPORT.  USES RW
001400*                        (REPORT WRITER) IN THE HOUSE STYLE.
001500*                        LISTS EVERY TIME-ENTRY RECORD FOR THE
001600*                        GIVEN DATE, ORDERED BY TOTAL SECONDS
001700*                        DESCENDING, WITH AN OPTIONAL CSV COPY
001800*                        FOR THE BILLING CLERKS' SPREADSHEETS.
001900***
002000*    CALLED MODULES.     NONE.
002100***
002200* CHANGES:
002300* 04/01/87 KDW -     .01 CREATED FOR THE NEW TIME BILLING SUITE.
002400* 19/06/87 KDW -     .02 ADDED THE TOTAL-SECONDS DESCENDING SORT
002500*                        - CLERKS WANTED THE BIGGEST JOBS FIRST.
002600* 14/07/98 KDW -     .03 Y2K REVIEW - DATES HELD AS TEXT.  NO
002700*                        CHANGE REQUIRED.
002800* 08/05/03 PMS -     .04 CSV EXPORT ADDED - TICKET TB-021.
002900* 22/11/09 RTN -     .05 WIDENED WS-SORT-TABLE TO 500 ROWS - A
003000*                        BUSY DAY WAS TRUNCATING THE REPORT.
003100* 04/03/26 VBC -     .06 COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003200*                        PREVIOUS NOTICES.
003210* 04/08/26 KDW -     .07 NOTES COLUMN WAS CAPPED AT 19 CHARS ON
003220*                        BOTH THE REPORT AND THE CSV EXPORT -
003230*                        WIDENED TO THE FULL 80, AND THE CSV
003240*                        STRING NO LONGER STOPS AT THE FIRST
003250*                        SPACE IN A NOTE.  TICKET TB-047.
003300*
003400*************************************************************
003500* COPYRIGHT NOTICE.
003600* ****************
003700*
003800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
003900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
004000* 1976-2026 AND LATER.
004100*
004200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
004300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
004400* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
004500* LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES
004600* USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE.
004700*
004800* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
004900* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
005000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
005100*************************************************************
005200*
005300 ENVIRONMENT              DIVISION.
005400*========================================
005500 CONFIGURATION            SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS TB030-CSV-SWITCH.
005900*
006000 INPUT-OUTPUT             SECTION.
006100 FILE-CONTROL.
006200     copy "seltbent.cob".
006300     SELECT  TB-Print-File  ASSIGN       TBPRT
006400                            ORGANIZATION  LINE SEQUENTIAL
006500                            STATUS        TB-Prt-Status.
006600     copy "seltbcsv.cob".
006700*
006800 DATA                     DIVISION.
006900*========================================
007000 FILE                     SECTION.
007100     copy "fdtbent.cob".
007200*
007300 FD  TB-Print-File
007400     REPORT IS  Time-Entry-Report.
007500*
007600     copy "fdtbcsv.cob".
007700*
007800 WORKING-STORAGE SECTION.
007900*----------------------
008000 77  PROG-NAME               PIC X(15) VALUE "TB030 (1.0.07)".
008100*
008200     copy "wstbent.cob".
008300     copy "wstbstat.cob".
008400*
008500 01  TB-Prt-Status           PIC XX.
008600*
008700 01  WS-SWITCHES.
008800     03  WS-EOF-FLAG             PIC X.
008900         88  WS-EOF                        VALUE "Y".
009000         88  WS-NOT-EOF                    VALUE "N".
009100     03  WS-CSV-FLAG             PIC X.
009200         88  WS-CSV-WANTED                 VALUE "Y".
009300         88  WS-CSV-NOT-WANTED             VALUE "N".
009400     03  FILLER                  PIC X(6).
009500*
009600 01  WS-ARGS.
009700     03  WS-ARG-REPORT-DATE      PIC X(10).
009710*
009720*    ALTERNATE VIEW OF THE REPORT DATE - YEAR/MONTH/DAY, HELD IN
009730*    RESERVE FOR A YEAR-TO-DATE VARIANT OF THIS REPORT SHOULD ONE
009740*    EVER BE ASKED FOR.
009750*
009760 01  WS-ARG-DATE-PARTS REDEFINES WS-ARG-REPORT-DATE.
009770     03  WS-ARG-YEAR             PIC X(4).
009780     03  FILLER                  PIC X.
009790     03  WS-ARG-MONTH            PIC X(2).
009795     03  FILLER                  PIC X.
009797     03  WS-ARG-DAY              PIC X(2).
009800*
009900 01  WS-COUNTERS.
010000     03  WS-ROW-COUNT            PIC 9(4)     COMP.
010100     03  WS-I                    PIC 9(4)     COMP.
010200     03  WS-J                    PIC 9(4)     COMP.
010300*
010400 01  WS-CSV-FILENAME.
010500     03  FILLER                  PIC X(7)    VALUE "report-".
010600     03  WS-CSV-DATE             PIC X(10).
010700     03  FILLER                  PIC X(4)    VALUE ".csv".
010800*
010900*    SORT TABLE - ONE ROW PER TIME-ENTRY FOR THE REPORT DATE.
011000*    SORTED IN PLACE BY WS-ST-SECONDS DESCENDING (BUBBLE SORT -
011100*    THE TABLE IS SMALL ENOUGH THAT A HOUSE-STYLE SORT ROUTINE
011200*    OUTPERFORMS THE OVERHEAD OF A SORT VERB FOR A SINGLE DAY).
011300*
011400 01  WS-SORT-TABLE.
011500     03  WS-SORT-ENTRY OCCURS 500 TIMES
011600                       INDEXED BY WS-SRT-IDX.
011700         05  WS-ST-ENTRY-ID      PIC 9(7)      COMP.
011800         05  WS-ST-APPLICATION   PIC X(40).
011900         05  WS-ST-TASK          PIC X(120).
012000         05  WS-ST-UNITS         PIC S9(3)V9   COMP-3.
012100         05  WS-ST-SECONDS       PIC S9(7)     COMP-3.
012200         05  WS-ST-STATUS        PIC X(10).
012300         05  WS-ST-NOTES         PIC X(80).
012400         05  FILLER              PIC X(4).
012500*
012600 01  WS-SWAP-ENTRY.
012700     03  WS-SWAP-ENTRY-ID        PIC 9(7)      COMP.
012800     03  WS-SWAP-APPLICATION     PIC X(40).
012900     03  WS-SWAP-TASK            PIC X(120).
013000     03  WS-SWAP-UNITS           PIC S9(3)V9   COMP-3.
013100     03  WS-SWAP-SECONDS         PIC S9(7)     COMP-3.
013200     03  WS-SWAP-STATUS          PIC X(10).
013300     03  WS-SWAP-NOTES           PIC X(80).
013400*
013500 01  WS-DISPLAY-FIELDS.
013600     03  WS-DISP-UNITS           PIC ZZZZ9.9.
013700     03  WS-DISP-TIME            PIC X(12).
013800     03  WS-TC-HOURS             PIC 9(5)      COMP.
013900     03  WS-TC-MINUTES           PIC 9(2)      COMP.
014000     03  WS-TC-SECS              PIC 9(2)      COMP.
014010*
014020*    PLAIN TEXT VIEW OF THE FORMATTED TIME, FOR THE ODD OCCASION
014030*    OPERATIONS WANTS TO GREP THE PRINT FILE FOR A GIVEN HOUR.
014040*
014050 01  WS-DISP-TIME-PARTS REDEFINES WS-DISP-TIME.
014060     03  WS-DTP-HOURS            PIC X(5).
014065     03  FILLER                  PIC X.
014070     03  WS-DTP-MINUTES          PIC X(2).
014075     03  FILLER                  PIC X.
014080     03  WS-DTP-SECONDS          PIC X(2).
014100*
014200 01  WS-CSV-LINE                 PIC X(255).
014300*
014400 01  TO-DAY                      PIC X(10).
014410*
014420 01  TO-DAY-PARTS REDEFINES TO-DAY.
014430     03  TD-YEAR                 PIC X(4).
014440     03  FILLER                  PIC X.
014450     03  TD-MONTH                PIC X(2).
014460     03  FILLER                  PIC X.
014470     03  TD-DAY                  PIC X(2).
014500*
014600 REPORT SECTION.
014700*---------------
014800 RD  Time-Entry-Report
014900     CONTROL      FINAL
015000     PAGE LIMIT   60
015100     HEADING      1
015200     FIRST DETAIL 7
015300     LAST  DETAIL 56.
015400*
015500 01  TB030-Report-Head  TYPE PAGE HEADING.
015600     03  LINE  1.
015700         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
015800         05  COL  50     PIC X(30)   VALUE "APPLEWOOD TIME BILLING SYSTEM".
015900         05  COL 110     PIC X(10)   SOURCE TO-DAY.
016000         05  COL 124     PIC X(5)    VALUE "PAGE ".
016100         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.
016200     03  LINE  3.
016300         05  COL  40     PIC X(30)   VALUE "DAILY TIME ENTRY REPORT FOR".
016400         05  COL  71     PIC X(10)   SOURCE WS-ARG-REPORT-DATE.
016500     03  LINE  5.
016600         05  COL   1     PIC X(5)    VALUE "ID   ".
016700         05  COL   7     PIC X(20)   VALUE "APPLICATION".
016800         05  COL  28     PIC X(50)   VALUE "TASK DESCRIPTION".
016900         05  COL  79     PIC X(8)    VALUE "UNITS".
017000         05  COL  88     PIC X(12)   VALUE "TIME".
017100         05  COL 101     PIC X(12)   VALUE "STATUS".
017200         05  COL 114     PIC X(80)   VALUE "NOTES".
017250     03  LINE  6.
017260         05  COL   1     PIC X(128)  VALUE ALL "-".
017300*
017400 01  TB030-Report-Detail  TYPE DETAIL.
017500     03  LINE + 1.
017600         05  COL   1     PIC 9(5)    SOURCE WS-ST-ENTRY-ID (WS-SRT-IDX).
017700         05  COL   7     PIC X(20)   SOURCE WS-ST-APPLICATION (WS-SRT-IDX).
017800         05  COL  28     PIC X(50)   SOURCE WS-ST-TASK (WS-SRT-IDX).
017900         05  COL  79     PIC ZZZZ9.9 SOURCE WS-DISP-UNITS.
018000         05  COL  88     PIC X(12)   SOURCE WS-DISP-TIME.
018100         05  COL 101     PIC X(12)   SOURCE WS-ST-STATUS (WS-SRT-IDX).
018200         05  COL 114     PIC X(80)   SOURCE WS-ST-NOTES (WS-SRT-IDX).
018300*
018400 01  TB030-Report-Foot  TYPE CONTROL FOOTING FINAL.
018500     03  LINE + 2.
018600         05  COL   1     PIC X(30)   VALUE "TOTAL TIME ENTRIES ON REPORT:".
018700         05  COL  32     PIC ZZZ9    SOURCE WS-ROW-COUNT.
018800*
018900 PROCEDURE DIVISION CHAINING WS-ARG-REPORT-DATE
019000                             WS-CSV-FLAG.
019100*=========================================================
019200*
019300 AA000-MAIN.
019400     MOVE WS-ARG-REPORT-DATE TO TO-DAY.
019500     PERFORM AA010-OPEN-FILES.
019600     PERFORM AA050-LOAD-TABLE.
019700     IF WS-ROW-COUNT = ZERO
019800              DISPLAY "TB030 - NO TIME ENTRIES FOR " WS-ARG-REPORT-DATE
019900              GO TO AA000-CLOSE
020000     END-IF.
020100     PERFORM AA100-SORT-TABLE.
020200     PERFORM AA200-PRINT-REPORT.
020300     IF WS-CSV-WANTED
020400              PERFORM AA300-WRITE-CSV
020500     END-IF.
020600 AA000-CLOSE.
020700     PERFORM AA950-CLOSE-FILES.
020800     GOBACK.
020900*
021000 AA010-OPEN-FILES.
021100     OPEN INPUT  TB-Entry-File.
021200     MOVE ZERO TO WS-ROW-COUNT.
021300*
021400*****************************************************************
021500* LOAD EVERY TIME-ENTRY ROW FOR THE REPORT DATE INTO WS-SORT-TABLE
021600*****************************************************************
021700 AA050-LOAD-TABLE.
021800     SET WS-NOT-EOF TO TRUE.
021900     MOVE 1 TO Ent-Entry-Id.
022000     START TB-Entry-File KEY IS NOT LESS THAN Ent-Entry-Id
022100         INVALID KEY SET WS-EOF TO TRUE
022200     END-START.
022300     PERFORM AA055-READ-AND-LOAD UNTIL WS-EOF.
022400*
022500 AA055-READ-AND-LOAD.
022600     READ TB-Entry-File NEXT RECORD
022700         AT END SET WS-EOF TO TRUE
022800     END-READ.
022900     IF WS-EOF
023000              GO TO AA055-EXIT
023100     END-IF.
023200     IF Ent-Entry-Date NOT = WS-ARG-REPORT-DATE
023300              GO TO AA055-EXIT
023400     END-IF.
023500     IF WS-ROW-COUNT >= 500
023600              GO TO AA055-EXIT
023700     END-IF.
023800     ADD 1 TO WS-ROW-COUNT.
023900     SET WS-SRT-IDX TO WS-ROW-COUNT.
024000     MOVE Ent-Entry-Id          TO WS-ST-ENTRY-ID (WS-SRT-IDX).
024100     MOVE Ent-Application       TO WS-ST-APPLICATION (WS-SRT-IDX).
024200     MOVE Ent-Task-Description  TO WS-ST-TASK (WS-SRT-IDX).
024300     MOVE Ent-Time-Units        TO WS-ST-UNITS (WS-SRT-IDX).
024400     MOVE Ent-Total-Seconds     TO WS-ST-SECONDS (WS-SRT-IDX).
024500     MOVE Ent-Status            TO WS-ST-STATUS (WS-SRT-IDX).
024600     MOVE Ent-Notes             TO WS-ST-NOTES (WS-SRT-IDX).
024700 AA055-EXIT.
024800     EXIT.
024900*
025000*****************************************************************
025100* BUBBLE SORT ON WS-ST-SECONDS, DESCENDING.
025200*****************************************************************
025300 AA100-SORT-TABLE.
025400     IF WS-ROW-COUNT < 2
025500              GO TO AA100-EXIT
025600     END-IF.
025700     MOVE 1 TO WS-I.
025800     PERFORM AA110-OUTER-PASS UNTIL WS-I >= WS-ROW-COUNT.
025900 AA100-EXIT.
026000     EXIT.
026100*
026200 AA110-OUTER-PASS.
026300     MOVE 1 TO WS-J.
026400     PERFORM AA120-INNER-PASS UNTIL WS-J > WS-ROW-COUNT - WS-I.
026500     ADD 1 TO WS-I.
026600*
026700 AA120-INNER-PASS.
026800     SET WS-SRT-IDX TO WS-J.
026900     IF WS-ST-SECONDS (WS-J) < WS-ST-SECONDS (WS-J + 1)
027000              PERFORM AA130-SWAP-ROWS
027100     END-IF.
027200     ADD 1 TO WS-J.
027300*
027400 AA130-SWAP-ROWS.
027500     MOVE WS-ST-ENTRY-ID (WS-J)     TO WS-SWAP-ENTRY-ID.
027600     MOVE WS-ST-APPLICATION (WS-J)  TO WS-SWAP-APPLICATION.
027700     MOVE WS-ST-TASK (WS-J)         TO WS-SWAP-TASK.
027800     MOVE WS-ST-UNITS (WS-J)        TO WS-SWAP-UNITS.
027900     MOVE WS-ST-SECONDS (WS-J)      TO WS-SWAP-SECONDS.
028000     MOVE WS-ST-STATUS (WS-J)       TO WS-SWAP-STATUS.
028100     MOVE WS-ST-NOTES (WS-J)        TO WS-SWAP-NOTES.
028200     MOVE WS-ST-ENTRY-ID (WS-J + 1)    TO WS-ST-ENTRY-ID (WS-J).
028300     MOVE WS-ST-APPLICATION (WS-J + 1) TO WS-ST-APPLICATION (WS-J).
028400     MOVE WS-ST-TASK (WS-J + 1)        TO WS-ST-TASK (WS-J).
028500     MOVE WS-ST-UNITS (WS-J + 1)       TO WS-ST-UNITS (WS-J).
028600     MOVE WS-ST-SECONDS (WS-J + 1)     TO WS-ST-SECONDS (WS-J).
028700     MOVE WS-ST-STATUS (WS-J + 1)      TO WS-ST-STATUS (WS-J).
028800     MOVE WS-ST-NOTES (WS-J + 1)       TO WS-ST-NOTES (WS-J).
028900     MOVE WS-SWAP-ENTRY-ID     TO WS-ST-ENTRY-ID (WS-J + 1).
029000     MOVE WS-SWAP-APPLICATION  TO WS-ST-APPLICATION (WS-J + 1).
029100     MOVE WS-SWAP-TASK         TO WS-ST-TASK (WS-J + 1).
029200     MOVE WS-SWAP-UNITS        TO WS-ST-UNITS (WS-J + 1).
029300     MOVE WS-SWAP-SECONDS      TO WS-ST-SECONDS (WS-J + 1).
029400     MOVE WS-SWAP-STATUS       TO WS-ST-STATUS (WS-J + 1).
029500     MOVE WS-SWAP-NOTES        TO WS-ST-NOTES (WS-J + 1).
029600*
029700*****************************************************************
029800* DRIVE REPORT WRITER OVER THE NOW-SORTED TABLE.
029900*****************************************************************
030000 AA200-PRINT-REPORT.
030100     OPEN OUTPUT TB-Print-File.
030200     INITIATE Time-Entry-Report.
030300     SET WS-SRT-IDX TO 1.
030400     PERFORM AA210-GENERATE-ONE UNTIL WS-SRT-IDX > WS-ROW-COUNT.
030500     TERMINATE Time-Entry-Report.
030600     CLOSE TB-Print-File.
030700*
030800 AA210-GENERATE-ONE.
030900     MOVE WS-ST-UNITS (WS-SRT-IDX) TO WS-DISP-UNITS.
031000     MOVE WS-ST-SECONDS (WS-SRT-IDX) TO WS-TC-SECS.
031100     PERFORM AA220-FORMAT-TIME.
031200     GENERATE TB030-Report-Detail.
031300     SET WS-SRT-IDX UP BY 1.
031400*
031500 AA220-FORMAT-TIME.
031600     COMPUTE WS-TC-HOURS   = WS-ST-SECONDS (WS-SRT-IDX) / 3600.
031700     COMPUTE WS-TC-MINUTES = (WS-ST-SECONDS (WS-SRT-IDX)
031800                             - (WS-TC-HOURS * 3600)) / 60.
031900     COMPUTE WS-TC-SECS    = WS-ST-SECONDS (WS-SRT-IDX)
032000                             - (WS-TC-HOURS * 3600)
032100                             - (WS-TC-MINUTES * 60).
032200     MOVE SPACES TO WS-DISP-TIME.
032300     STRING WS-TC-HOURS   DELIMITED BY SIZE
032400            ":"           DELIMITED BY SIZE
032500            WS-TC-MINUTES DELIMITED BY SIZE
032600            ":"           DELIMITED BY SIZE
032700            WS-TC-SECS    DELIMITED BY SIZE
032800            INTO WS-DISP-TIME
032900     END-STRING.
033000*
033100*****************************************************************
033200* OPTIONAL CSV EXPORT - report-<date>.csv, ONE ROW PER ENTRY,
033300* PLUS A HEADER ROW.
033400*****************************************************************
033500 AA300-WRITE-CSV.
033600     MOVE WS-ARG-REPORT-DATE TO WS-CSV-DATE.
033700     OPEN OUTPUT TB-Csv-File.
033800     MOVE "Id,Application,Task Description,Units,Time,Status,Notes"
033900              TO WS-CSV-LINE.
034000     WRITE TB-Csv-Record FROM WS-CSV-LINE.
034100     SET WS-SRT-IDX TO 1.
034200     PERFORM AA310-WRITE-CSV-ROW UNTIL WS-SRT-IDX > WS-ROW-COUNT.
034300     CLOSE TB-Csv-File.
034400*
034500 AA310-WRITE-CSV-ROW.
034600     MOVE WS-ST-UNITS (WS-SRT-IDX) TO WS-DISP-UNITS.
034700     PERFORM AA220-FORMAT-TIME.
034800     MOVE SPACES TO WS-CSV-LINE.
034900     STRING WS-ST-ENTRY-ID    (WS-SRT-IDX) DELIMITED BY SIZE
035000            ","                            DELIMITED BY SIZE
035100            WS-ST-APPLICATION (WS-SRT-IDX) DELIMITED BY SPACE
035200            ","                            DELIMITED BY SIZE
035300            WS-ST-TASK        (WS-SRT-IDX) DELIMITED BY SPACE
035400            ","                            DELIMITED BY SIZE
035500            WS-DISP-UNITS                  DELIMITED BY SIZE
035600            ","                            DELIMITED BY SIZE
035700            WS-DISP-TIME                   DELIMITED BY SPACE
035800            ","                            DELIMITED BY SIZE
035900            WS-ST-STATUS      (WS-SRT-IDX) DELIMITED BY SPACE
036000            ","                            DELIMITED BY SIZE
036100            WS-ST-NOTES       (WS-SRT-IDX) DELIMITED BY SIZE
036200            INTO WS-CSV-LINE
036300     END-STRING.
036400     WRITE TB-Csv-Record FROM WS-CSV-LINE.
036500     SET WS-SRT-IDX UP BY 1.
036600*
036700 AA950-CLOSE-FILES.
036800     CLOSE TB-Entry-File.
036900*
