000100*
000200* FD for Activity Log file.
000300*
000400* 05/01/26 vbc - Created.
000500*
000600 fd  TB-Log-File.
000700 copy "wstblog.cob".
000800*
