000100*
000200*******************************************
000300*                                          *
000400*  Working Storage - File Status Codes     *
000500*  One 2-byte status per file in the       *
000600*  suite, all declared together so a       *
000700*  READ/WRITE/START error trap can be      *
000800*  written the same way in every program.  *
000900*                                          *
001000*******************************************
001100*
001200* 05/01/26 vbc - Created.
001300* 18/01/26 vbc - Added TB-Feed-Status for the fetch-job feed.
001400* 20/01/26 vbc - Added TB-Csv-Status for the report CSV export.
001500*
001600 01  WS-FILE-STATUSES.
001700     03  TB-Log-Status         pic xx.
001800     03  TB-Ent-Status         pic xx.
001900     03  TB-Sub-Status         pic xx.
002000     03  TB-Meta-Status        pic xx.
002100     03  TB-Feed-Status        pic xx.
002200     03  TB-Csv-Status         pic xx.
002300     03  FILLER                pic x(2).
002400*
