000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Update Metadata   *
000500*           File                            *
000600*     Uses Meta-Key as key                 *
000700*     Def entry "last_current_day_update"  *
000800*******************************************
000900*  File size 70 bytes.
001000*
001100* 12/01/26 vbc - Created.
001200*
001300 01  TB-Meta-Record.
001400     03  Meta-Key              pic x(30).  *> e.g. "last_current_day_update"
001500     03  Meta-Value            pic x(40).  *> "yyyy-mm-dd|iso-timestamp"
001600*
