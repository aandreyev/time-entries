000100 IDENTIFICATION          DIVISION.
000200*=======================================
000300 PROGRAM-ID.             TB050.
000400 AUTHOR.                 R T NASH.
000500 INSTALLATION.           APPLEWOOD COMPUTERS - TIME BILLING.
000600 DATE-WRITTEN.           17/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
000900                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001000                         THE GNU GENERAL PUBLIC LICENSE.  SEE
001100                         THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            DATABASE MAINTENANCE OPERATIONS FOR THE
001400*                        TIME BILLING SUITE.  DISPATCHES ON
001500*                        WS-ARG-FUNCTION -
001600*                          1 = CLEAR ALL TIME-ENTRIES
001700*                          2 = BACKFILL MISSING TIME-UNITS
001800*                          3 = UPDATE ENTRY STATUS/NOTES BY ID -
001810*                              SETTING STATUS TO SUBMITTED ALSO
001820*                              UPSERTS THE SUBMISSION LOG.
001900*                        RUN BY THE BILLING DEPT ON REQUEST ONLY
002000*                        - NEVER PART OF THE NIGHTLY CHAIN.
002100***
002200*    CALLED MODULES.     TB005.
002300***
002400* CHANGES:
002500* 17/03/87 RTN -     .01 CREATED FOR THE NEW TIME BILLING SUITE.
002600* 19/06/87 JRH -     .02 ADDED THE BACKFILL-UNITS FUNCTION - A
002700*                        RATE CHANGE HAD LEFT OLD ROWS WITH
002800*                        ZERO UNITS.
002900* 14/07/98 KDW -     .03 Y2K REVIEW - DATES HELD AS TEXT.  NO
003000*                        CHANGE REQUIRED.
003100* 30/09/05 PMS -     .04 UPDATE-ENTRY FUNCTION ADDED - TICKET
003200*                        TB-018, CLERKS NEEDED TO CORRECT A
003300*                        MIS-KEYED STATUS WITHOUT A DBA CALL.
003400* 04/03/26 VBC -     .05 COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003500*                        PREVIOUS NOTICES.
003510* 03/07/26 PMS -     .06 UPDATE-ENTRY NOW LOGS TO THE SUBMISSION
003520*                        FILE WHEN A STATUS CHANGE MAKES AN ENTRY
003530*                        "SUBMITTED" - BILLING DEPT WAS KEEPING A
003540*                        SEPARATE SPREADSHEET OF THIS BY HAND.
003600*
003700*************************************************************
003800* COPYRIGHT NOTICE.
003900* ****************
004000*
004100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004200* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
004300* 1976-2026 AND LATER.
004400*
004500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
004600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
004700* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
004800* LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES
004900* USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE.
005000*
005100* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
005200* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
005300* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
005400*************************************************************
005500*
005600 ENVIRONMENT              DIVISION.
005700*========================================
005800 CONFIGURATION            SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS TB050-CONFIRM-SWITCH.
006200*
006300 INPUT-OUTPUT             SECTION.
006400 FILE-CONTROL.
006500     copy "seltbent.cob".
006550     copy "seltbsub.cob".
006600*
006700 DATA                     DIVISION.
006800*========================================
006900 FILE                     SECTION.
007000     copy "fdtbent.cob".
007050     copy "fdtbsub.cob".
007100*
007200 WORKING-STORAGE SECTION.
007300*----------------------
007400 77  PROG-NAME               PIC X(15) VALUE "TB050 (1.0.06)".
007500*
007600     copy "wstbent.cob".
007700     copy "wstbcalc.cob".
007800     copy "wstbstat.cob".
007900*
008000 01  WS-SWITCHES.
008100     03  WS-EOF-FLAG             PIC X.
008200         88  WS-EOF                        VALUE "Y".
008300         88  WS-NOT-EOF                    VALUE "N".
008400     03  WS-FOUND-FLAG           PIC X.
008500         88  WS-ENTRY-FOUND                VALUE "Y".
008600         88  WS-ENTRY-NOT-FOUND            VALUE "N".
008700     03  WS-ERROR-FLAG           PIC X.
008800         88  WS-ERROR-OCCURRED             VALUE "Y".
008900         88  WS-NO-ERROR                   VALUE "N".
009000     03  FILLER                  PIC X(6).
009100*
009200 01  WS-ARGS.
009300     03  WS-ARG-FUNCTION         PIC 9.
009400         88  WS-FN-CLEAR-ENTRIES           VALUE 1.
009500         88  WS-FN-BACKFILL-UNITS          VALUE 2.
009600         88  WS-FN-UPDATE-ENTRY            VALUE 3.
009700     03  WS-ARG-ENTRY-ID         PIC 9(7)     COMP.
009800     03  WS-ARG-NEW-STATUS       PIC X(10).
009900     03  WS-ARG-NEW-NOTES        PIC X(80).
010000*
010100 01  WS-COUNTERS.
010200     03  WS-CLEARED-COUNT        PIC 9(7)     COMP.
010300     03  WS-BACKFILLED-COUNT     PIC 9(7)     COMP.
010400*
010500 01  WS-RESULT.
010600     03  WS-RESULT-CODE          PIC 9.
010700         88  WS-RESULT-OK                  VALUE 0.
010800         88  WS-RESULT-NOT-FOUND           VALUE 1.
010900         88  WS-RESULT-NO-FIELDS           VALUE 2.
010950         88  WS-RESULT-NOT-CONFIRMED        VALUE 3.
010960         88  WS-RESULT-BAD-STATUS           VALUE 4.
011000     03  WS-RESULT-MESSAGE       PIC X(60).
011010*
011020*    KNOWN STATUS VALUES, LOADED AS FILLER THEN RE-VISITED AS AN
011030*    OCCURS TABLE FOR THE VALIDATION SCAN IN AA305 - HOUSE HABIT
011040*    FOR A SHORT, FIXED LIST THAT RARELY CHANGES.
011050*
011060 01  WS-VALID-STATUS-TABLE.
011070     03  FILLER                  PIC X(10)  VALUE "pending   ".
011080     03  FILLER                  PIC X(10)  VALUE "submitted ".
011090     03  FILLER                  PIC X(10)  VALUE "ignored   ".
011100 01  WS-VALID-STATUS-ENTRIES REDEFINES WS-VALID-STATUS-TABLE.
011110     03  WS-VALID-STATUS         PIC X(10)  OCCURS 3 TIMES
011120                                 INDEXED BY WS-VS-IDX.
011130*
011140*    ALTERNATE VIEW OF THE MATCHED ENTRY'S DATE, SPLIT OUT SO THE
011150*    UPDATE-ENTRY CONFIRMATION MESSAGE CAN ECHO IT MM/DD/YYYY -
011160*    THE FORM THE BILLING CLERKS ARE USED TO SEEING ON PAPER.
011170*
011180 01  WS-DISPLAY-DATE             PIC X(10).
011190 01  WS-DISPLAY-DATE-PARTS REDEFINES WS-DISPLAY-DATE.
011200     03  WS-DD-YEAR              PIC X(4).
011210     03  FILLER                  PIC X.
011220     03  WS-DD-MONTH             PIC X(2).
011230     03  FILLER                  PIC X.
011240     03  WS-DD-DAY               PIC X(2).
011250*
011251*    VALID FUNCTION CODES, TABLE FORM FOR THE UNKNOWN-CODE MESSAGE.
011252*
011253 01  WS-VALID-FUNCTION-CODES.
011254     03  FILLER              PIC 9   VALUE 1.
011255     03  FILLER              PIC 9   VALUE 2.
011256     03  FILLER              PIC 9   VALUE 3.
011257 01  WS-VALID-FUNCTION-TABLE REDEFINES WS-VALID-FUNCTION-CODES.
011258     03  WS-VALID-FUNCTION   PIC 9   OCCURS 3 TIMES
011259                             INDEXED BY WS-VF-IDX.
011260 PROCEDURE DIVISION CHAINING WS-ARG-FUNCTION
011300                             WS-ARG-ENTRY-ID
011400                             WS-ARG-NEW-STATUS
011500                             WS-ARG-NEW-NOTES
011600                             WS-RESULT.
011700*=========================================================
011800*
011900 AA000-MAIN.
012000     SET WS-RESULT-OK TO TRUE.
012100     MOVE SPACES TO WS-RESULT-MESSAGE.
012200     EVALUATE TRUE
012300         WHEN WS-FN-CLEAR-ENTRIES
012400              PERFORM AA100-CLEAR-ENTRIES
012500         WHEN WS-FN-BACKFILL-UNITS
012600              PERFORM AA200-BACKFILL-UNITS
012700         WHEN WS-FN-UPDATE-ENTRY
012800              PERFORM AA300-UPDATE-ENTRY
012900         WHEN OTHER
013000              PERFORM AA005-LIST-VALID-CODES
013100     END-EVALUATE.
013200     GOBACK.
013210*
013220 AA005-LIST-VALID-CODES.
013230     DISPLAY "TB050 - UNKNOWN FUNCTION CODE " WS-ARG-FUNCTION.
013240     SET WS-VF-IDX TO 1.
013250     PERFORM AA006-LIST-ONE-CODE UNTIL WS-VF-IDX > 3.
013260*
013270 AA006-LIST-ONE-CODE.
013280     DISPLAY "TB050 -   VALID CODE " WS-VALID-FUNCTION (WS-VF-IDX).
013290     SET WS-VF-IDX UP BY 1.
013300*
013400*****************************************************************
013500* CLEAR ALL TIME-ENTRIES - USED BEFORE A FULL RELOAD ONLY.
013600*****************************************************************
013700 AA100-CLEAR-ENTRIES.
013710*
013720*    DESTRUCTIVE - REQUIRES UPSI-0 SET ON IN THE RUN JCL AS AN
013730*    EXPLICIT CONFIRMATION.  ADDED AFTER A CLERK RAN THIS FUNCTION
013740*    CODE BY MISTAKE INSTEAD OF FUNCTION 3 - TICKET TB-026.
013750*
013760     IF NOT TB050-CONFIRM-SWITCH
013770              SET WS-RESULT-NOT-CONFIRMED TO TRUE
013780              MOVE "clear entries not confirmed - set upsi-0"
013790                       TO WS-RESULT-MESSAGE
013795              GO TO AA100-EXIT
013800     END-IF.
013810     MOVE ZERO TO WS-CLEARED-COUNT.
013900     OPEN I-O TB-Entry-File.
014000     SET WS-NOT-EOF TO TRUE.
014100     MOVE LOW-VALUES TO Ent-Source-Hash.
014200     START TB-Entry-File KEY IS NOT LESS THAN Ent-Source-Hash
014300         INVALID KEY SET WS-EOF TO TRUE
014400     END-START.
014500     PERFORM AA110-DELETE-ONE UNTIL WS-EOF.
014600     CLOSE TB-Entry-File.
014700     DISPLAY "TB050 - " WS-CLEARED-COUNT " TIME ENTRIES CLEARED".
014800     STRING WS-CLEARED-COUNT DELIMITED BY SIZE
014900            " time entries cleared" DELIMITED BY SIZE
015000            INTO WS-RESULT-MESSAGE
015100     END-STRING.
015150 AA100-EXIT.
015160     EXIT.
015200*
015300 AA110-DELETE-ONE.
015400     READ TB-Entry-File NEXT RECORD
015500         AT END SET WS-EOF TO TRUE
015600     END-READ.
015700     IF WS-EOF
015800              GO TO AA110-EXIT
015900     END-IF.
016000     DELETE TB-Entry-File RECORD.
016100     ADD 1 TO WS-CLEARED-COUNT.
016200 AA110-EXIT.
016300     EXIT.
016400*
016500*****************************************************************
016600* BACKFILL MISSING TIME-UNITS - ANY ROW WHERE Ent-Time-Units IS
016700* STILL ZERO GETS RECOMPUTED FROM Ent-Total-Seconds VIA TB005.
016800*****************************************************************
016900 AA200-BACKFILL-UNITS.
017000     MOVE ZERO TO WS-BACKFILLED-COUNT.
017100     OPEN I-O TB-Entry-File.
017200     SET WS-NOT-EOF TO TRUE.
017300     MOVE LOW-VALUES TO Ent-Source-Hash.
017400     START TB-Entry-File KEY IS NOT LESS THAN Ent-Source-Hash
017500         INVALID KEY SET WS-EOF TO TRUE
017600     END-START.
017700     PERFORM AA210-BACKFILL-ONE UNTIL WS-EOF.
017800     CLOSE TB-Entry-File.
017900     DISPLAY "TB050 - " WS-BACKFILLED-COUNT " ROWS BACKFILLED".
018000     STRING WS-BACKFILLED-COUNT DELIMITED BY SIZE
018100            " rows backfilled" DELIMITED BY SIZE
018200            INTO WS-RESULT-MESSAGE
018300     END-STRING.
018400*
018500 AA210-BACKFILL-ONE.
018600     READ TB-Entry-File NEXT RECORD
018700         AT END SET WS-EOF TO TRUE
018800     END-READ.
018900     IF WS-EOF
019000              GO TO AA210-EXIT
019100     END-IF.
019200     IF Ent-Time-Units NOT = ZERO
019300              GO TO AA210-EXIT
019400     END-IF.
019500     MOVE Ent-Total-Seconds TO TB-Calc-Seconds.
019600     MOVE 4 TO TB-Calc-Function.
019700     CALL "TB005" USING TB-Calc-Area.
019800     MOVE TB-Calc-Units TO Ent-Time-Units.
019900     REWRITE TB-Entry-Record.
020000     ADD 1 TO WS-BACKFILLED-COUNT.
020100 AA210-EXIT.
020200     EXIT.
020300*
020400*****************************************************************
020500* UPDATE ENTRY STATUS/NOTES BY ID - EITHER FIELD MAY BE SPACES
020600* TO LEAVE IT UNCHANGED; BOTH SPACES IS AN ERROR (NOTHING TO DO).
020700*****************************************************************
020800 AA300-UPDATE-ENTRY.
020900     IF WS-ARG-NEW-STATUS = SPACES AND WS-ARG-NEW-NOTES = SPACES
021000              SET WS-RESULT-NO-FIELDS TO TRUE
021100              MOVE "no status or notes supplied" TO WS-RESULT-MESSAGE
021200              GO TO AA300-EXIT
021300     END-IF.
021400     OPEN I-O TB-Entry-File.
021500     MOVE WS-ARG-ENTRY-ID TO Ent-Entry-Id.
021600     READ TB-Entry-File KEY IS Ent-Entry-Id
021700         INVALID KEY SET WS-ENTRY-NOT-FOUND TO TRUE
021800         NOT INVALID KEY SET WS-ENTRY-FOUND TO TRUE
021900     END-READ.
022000     IF WS-ENTRY-NOT-FOUND
022100              SET WS-RESULT-NOT-FOUND TO TRUE
022200              STRING "entry id " DELIMITED BY SIZE
022300                     WS-ARG-ENTRY-ID DELIMITED BY SIZE
022400                     " not found" DELIMITED BY SIZE
022500                     INTO WS-RESULT-MESSAGE
022600              END-STRING
022700              CLOSE TB-Entry-File
022800              GO TO AA300-EXIT
022900     END-IF.
023000     IF WS-ARG-NEW-STATUS NOT = SPACES
023010              PERFORM AA305-VALIDATE-STATUS
023020              IF WS-RESULT-BAD-STATUS
023030                       CLOSE TB-Entry-File
023040                       GO TO AA300-EXIT
023050              END-IF
023100              MOVE WS-ARG-NEW-STATUS TO Ent-Status
023200     END-IF.
023300     IF WS-ARG-NEW-NOTES NOT = SPACES
023400              MOVE WS-ARG-NEW-NOTES TO Ent-Notes
023500     END-IF.
023600     REWRITE TB-Entry-Record.
023650     IF Ent-Status-Submitted
023660              PERFORM AA310-LOG-SUBMISSION
023670     END-IF.
023700     CLOSE TB-Entry-File.
023710     MOVE Ent-Entry-Date TO WS-DISPLAY-DATE.
023720     STRING "entry updated (dated " DELIMITED BY SIZE
023730            WS-DD-MONTH  DELIMITED BY SIZE
023740            "/"          DELIMITED BY SIZE
023750            WS-DD-DAY    DELIMITED BY SIZE
023760            "/"          DELIMITED BY SIZE
023770            WS-DD-YEAR   DELIMITED BY SIZE
023780            ")"          DELIMITED BY SIZE
023790            INTO WS-RESULT-MESSAGE
023800     END-STRING.
023900 AA300-EXIT.
024000     EXIT.
024100*
024200*****************************************************************
024300* VALIDATE THE NEW STATUS AGAINST THE KNOWN LIST - TICKET TB-018
024400* ORIGINALLY TRUSTED THE CALLER, WHICH LET A TYPO'D STATUS THROUGH
024500* AND CONFUSED THE NIGHTLY SUBMIT REPORT FOR A WEEK.
024600*****************************************************************
024700 AA305-VALIDATE-STATUS.
024800     SET WS-ENTRY-NOT-FOUND TO TRUE.
024900     SET WS-VS-IDX TO 1.
025000     PERFORM AA306-SCAN-STATUS UNTIL WS-VS-IDX > 3
025100                                  OR WS-ENTRY-FOUND.
025200     IF WS-ENTRY-NOT-FOUND
025300              SET WS-RESULT-BAD-STATUS TO TRUE
025400              STRING "unknown status " DELIMITED BY SIZE
025500                     WS-ARG-NEW-STATUS DELIMITED BY SPACE
025600                     INTO WS-RESULT-MESSAGE
025700              END-STRING
025800     ELSE
025850              SET WS-RESULT-OK TO TRUE
025900     END-IF.
026000*
026100 AA306-SCAN-STATUS.
026200     IF WS-ARG-NEW-STATUS = WS-VALID-STATUS (WS-VS-IDX)
026300              SET WS-ENTRY-FOUND TO TRUE
026400     ELSE
026500              SET WS-VS-IDX UP BY 1
026600     END-IF.
026700*
026800*****************************************************************
026900* LOG THE SUBMISSION - TICKET TB-018 FOLLOW-UP.  BILLING DEPT
027000* WANTED A DURABLE RECORD OF WHAT WAS SUBMITTED AND WHEN, SEPARATE
027100* FROM TIME-ENTRIES ITSELF (WHICH CAN BE BACKFILLED/RE-KEYED).
027200* UPSERT ON (SOURCE-HASH, ENTRY-DATE) - RE-SUBMITTING THE SAME
027300* ENTRY REPLACES THE LOGGED ROW RATHER THAN DUPLICATING IT.
027400*****************************************************************
027500 AA310-LOG-SUBMISSION.
027600     OPEN I-O TB-Sub-File.
027700     MOVE Ent-Source-Hash      TO Sub-Source-Hash.
027800     MOVE Ent-Entry-Date       TO Sub-Entry-Date.
027900     READ TB-Sub-File KEY IS Sub-Key
028000         INVALID KEY SET WS-ENTRY-NOT-FOUND TO TRUE
028100         NOT INVALID KEY SET WS-ENTRY-FOUND TO TRUE
028200     END-READ.
028300     MOVE Ent-Entry-Id            TO Sub-Original-Entry-Id.
028400     MOVE Ent-Application         TO Sub-Application.
028500     MOVE Ent-Task-Description    TO Sub-Task-Description.
028600     MOVE Ent-Time-Units          TO Sub-Time-Units.
028700     MOVE Ent-Matter-Code         TO Sub-Matter-Code.
028800     MOVE Ent-Status              TO Sub-Status.
028900     MOVE Ent-Notes               TO Sub-Notes.
029000     IF WS-ENTRY-FOUND
029100              REWRITE TB-Sub-Record
029200     ELSE
029300              WRITE TB-Sub-Record
029400     END-IF.
029500     CLOSE TB-Sub-File.
029600*
