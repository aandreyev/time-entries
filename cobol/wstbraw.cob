000100*
000200*******************************************
000300*                                          *
000400*  Working Storage For a Raw Source Row    *
000500*  (fetch-job feed - already retrieved to  *
000600*   a flat file by the fetch step, which   *
000700*   is not part of this system - see       *
000800*   note in tb040)                         *
000900*                                          *
001000*  Positional, comma delimited, feed        *
001100*  gives 7+ fields:                        *
001200*    1 rank            (not used)          *
001300*    2 time-spent-secs                     *
001400*    3 people-count    (not used)          *
001500*    4 activity                            *
001600*    5 document                            *
001700*    6 category                            *
001800*    7 productivity                        *
001900*  Rows short of 7 fields are skipped.     *
002000*******************************************
002100*
002200* 18/01/26 vbc - Created.
002300*
002400 01  TB-Raw-Fields.
002500     03  Raw-Field-Count       pic 99          comp.
002600     03  Raw-Rank              pic x(20).
002700     03  Raw-Time-Spent-Secs   pic x(20).
002800     03  Raw-People-Count      pic x(20).
002900     03  Raw-Activity          pic x(40).
003000     03  Raw-Document          pic x(120).
003100     03  Raw-Category          pic x(40).
003200     03  Raw-Productivity      pic x(20).
003300*
