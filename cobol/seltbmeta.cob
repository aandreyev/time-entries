000100*
000200* SELECT for Update Metadata file - single small keyed file
000300* holding the "when did we last refresh today's data" gate row(s).
000400*
000500* 12/01/26 vbc - Created.
000600*
000700     select  TB-Meta-File assign        TBMETA
000800                          organization   indexed
000900                          access mode    dynamic
001000                          record key     Meta-Key
001100                          status         TB-Meta-Status.
001200*
