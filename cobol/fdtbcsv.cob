000100*
000200* FD for the optional CSV export of the daily report.
000300*
000400* 20/01/26 vbc - Created.
000500*
000600 fd  TB-Csv-File.
000700 01  TB-Csv-Record        pic x(255).
000800*
