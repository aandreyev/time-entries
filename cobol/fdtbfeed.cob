000100*
000200* FD for the raw-source feed file.
000300*
000400* 18/01/26 vbc - Created.
000500*
000600 fd  TB-Feed-File.
000700 01  TB-Feed-Record        pic x(255).
000800*
