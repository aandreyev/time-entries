000100*
000200* SELECT for the raw-source feed file - line sequential, one
000300* comma-delimited row per line, already fetched to disk by a
000400* step outside this system.
000500*
000600* 18/01/26 vbc - Created.
000700*
000800     select  TB-Feed-File assign        TBFEED
000900                          organization   line sequential
001000                          status         TB-Feed-Status.
001100*
