000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Activity Log      *
000500*           File                            *
000600*     Uses TB-Log-Key as key                *
000700*     (Log-Date + Log-Activity + Log-Doc)   *
000800*******************************************
000900*  File size 225 bytes.
001000*
001100* 05/01/26 vbc - Created.
001200* 09/01/26 vbc - Widened Log-Document to 120 - long window titles
001300*                were getting truncated on the Word/Chrome side.
001400* 14/01/26 vbc - Added 88-levels for Log-Processed.
001500*
001600 01  TB-Log-Record.
001700     03  TB-Log-Key.
001800         05  Log-Date          pic x(10).      *> yyyy-mm-dd
001900         05  Log-Activity      pic x(40).      *> app / program name
002000         05  Log-Document      pic x(120).     *> raw window / doc title
002100     03  Log-Time-Spent-Secs   pic s9(7)   comp-3.
002200     03  Log-Category          pic x(40).      *> carried, not used by rules
002300     03  Log-Productivity      pic s9.         *> -2 .. +2, carried only
002400     03  Log-Processed-Flag    pic 9.
002500         88  Log-Unprocessed              value 0.
002600         88  Log-Already-Processed        value 1.
002700     03  filler                pic x(09).
002800*
