000100*
000200*******************************************
000300*                                          *
000400*  Working Storage - TB005 Call Area       *
000500*  Mirrors the Linkage Section of TB005 -  *
000600*  keep the two in step if either changes. *
000700*                                          *
000800*******************************************
000900*
001000* 02/02/87 JRH - Created.
001100* 11/03/91 KDW - Added Calc-Hash for the source-hash function.
001200* 06/02/24 RTN - Widened Calc-Task to x(120) to match TB005.
001300*
001400 01  TB-Calc-Area.
001500     03  TB-Calc-Function      pic 9.
001600     03  TB-Calc-Activity      pic x(40).
001700     03  TB-Calc-Document      pic x(120).
001800     03  TB-Calc-Canonical     pic x(120).
001900     03  TB-Calc-Reject        pic x.
002000         88  TB-Calc-Is-Rejected            value "Y".
002100         88  TB-Calc-Not-Rejected           value "N".
002200     03  TB-Calc-Seconds       pic s9(7)     comp-3.
002300     03  TB-Calc-Units         pic s9(3)v9   comp-3.
002400     03  TB-Calc-Date          pic x(10).
002500     03  TB-Calc-Application   pic x(40).
002600     03  TB-Calc-Task          pic x(120).
002700     03  TB-Calc-Hash          pic x(32).
002800     03  TB-Calc-Matter-Code   pic x(5).
002900     03  TB-Calc-Matter-Found  pic x.
003000         88  TB-Calc-Matter-Was-Found       value "Y".
003100         88  TB-Calc-Matter-Not-Found       value "N".
003200     03  FILLER                pic x(4).
003300*
