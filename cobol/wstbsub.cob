000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Processed         *
000500*     Time Entries (submission log) File   *
000600*     Uses Sub-Key = Hash + Entry-Date      *
000700*******************************************
000800*  File size 269 bytes.
000900*
001000* 11/01/26 vbc - Created - split out of Time Entries per
001100*                billing dept request for a submission audit trail.
001200* 03/07/26 pms - Wired up at last - tb050 upserts one of these
001210*                whenever update-entry sets status to submitted.
001220*
001300 01  TB-Sub-Record.
001400     03  Sub-Key.
001500         05  Sub-Source-Hash       pic x(32).
001600*                                             hash(date-app-task)
001610         05  Sub-Entry-Date        pic x(10).
001620*                                             yyyy-mm-dd
001700     03  Sub-Original-Entry-Id     pic 9(7)  comp.
001800     03  Sub-Application           pic x(40).
001900     03  Sub-Task-Description      pic x(120).
002000     03  Sub-Time-Units            pic s9(3)v9  comp-3.
002100     03  Sub-Matter-Code           pic x(05).
002200     03  Sub-Status                pic x(10).
002300         88  Sub-Status-Submitted             value "submitted ".
002400     03  Sub-Notes                 pic x(80).
002500     03  filler                    pic x(06).
002600*
