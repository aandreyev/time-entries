000100*
000200* FD for Processed Time Entries (submission log) file.
000300*
000400* 11/01/26 vbc - Created.
000500* 03/07/26 pms - Wired into tb050 - see wstbsub.cob change log.
000550*
000600 fd  TB-Sub-File.
000700 copy "wstbsub.cob".
000800*
