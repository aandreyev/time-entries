000100*
000200* SELECT for Activity Log file - keyed on TB-Log-Key so that a
000300* sequential read walks Log-Date / Log-Activity / Log-Document
000400* ascending, per the batch's read-order requirement.
000500*
000600* 05/01/26 vbc - Created.
000700*
000800     select  TB-Log-File assign        TBLOG
000900                         organization   indexed
001000                         access mode    dynamic
001100                         record key     TB-Log-Key
001200                         status         TB-Log-Status.
001300*
