000100 IDENTIFICATION          DIVISION.
000200*=======================================
000300 PROGRAM-ID.             TB010.
000400 AUTHOR.                 J R HARLOW.
000500 INSTALLATION.           APPLEWOOD COMPUTERS - TIME BILLING.
000600 DATE-WRITTEN.           15/12/1986.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1986-2026 & LATER,
000900                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001000                         THE GNU GENERAL PUBLIC LICENSE.  SEE
001100                         THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            MAIN NIGHTLY BATCH - READS THE UNPRO-
001400*                        CESSED ACTIVITY LOG (OPTIONALLY BOUNDED
001500*                        BY A DATE RANGE PASSED IN), CANONICAL-
001600*                        ISES AND FILTERS EACH RECORD VIA TB005,
001700*                        GROUPS THE SURVIVORS BY DATE/APPLICATION
001800*                        /TASK, UPSERTS TIME-ENTRIES, MARKS THE
001900*                        SOURCE RECORDS PROCESSED AND PRINTS THE
002000*                        LEAKAGE SUMMARY.  RUN FROM JCL AS A
002100*                        STANDALONE STEP OR CALLED BY TB040 AFTER
002200*                        A FEED LOAD.
002300***
002400*    CALLED MODULES.     TB005.
002500***
002600* CHANGES:
002700* 15/12/86 JRH -     .01 CREATED FOR THE NEW TIME BILLING SUITE.
002800* 20/01/87 JRH -     .02 GROUP TABLE ADDED - PREVIOUSLY WROTE ONE
002900*                        ENTRY PER RAW RECORD, WHICH DOUBLE-
003000*                        COUNTED SECONDS ON RE-RUN.  TICKET TB-002.
003100* 02/02/87 JRH -     .03 MATTER CODE / SOURCE HASH CALLS ADDED
003200*                        NOW TB005 CARRIES THOSE FUNCTIONS.
003300* 19/06/87 JRH -     .04 DEBUG MODE ADDED PER OPS REQUEST - LISTS
003400*                        GROUPS WITHOUT UPDATING ANY FILE.
003500* 11/03/91 KDW -     .05 UPSERT NOW PRESERVES STATUS/NOTES ON A
003600*                        MATCHING SOURCE-HASH - WAS BLANKING THEM.
003700*                        TICKET TB-009.
003800* 14/07/98 KDW -     .06 Y2K REVIEW - DATES HELD AS YYYY-MM-DD
003900*                        TEXT THROUGHOUT, COMPARED AS TEXT.  NO
004000*                        CHANGE REQUIRED.
004100* 22/11/99 PMS -     .07 TIDIED SPACING PER HOUSE STYLE REVIEW.
004200* 08/05/03 PMS -     .08 DATE-RANGE BOUNDS ADDED (ARG1/ARG2) FOR
004300*                        RE-RUNNING A SINGLE WEEK.
004400* 19/08/19 RTN -     .09 GROUP TABLE ENLARGED 500 -> 2000 - RAN
004500*                        OUT OF ROOM ON THE QUARTER-END CATCH-UP.
004600*                        TICKET TB-037.
004700* 04/03/26 VBC -     .10 COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004800*                        PREVIOUS NOTICES.
004810* 04/08/26 RTN -     .11 LEAKAGE PERCENT WAS BEING STRUNG STRAIGHT
004820*                        OFF THE COMP-3 FIELD WITH NO DECIMAL
004830*                        POINT (42.93% PRINTED AS 04293%) - NOW
004840*                        MOVED TO AN EDITED WS-LEAKAGE-PCT-DISP
004850*                        FIRST.  TICKET TB-046.
004900*
005000*************************************************************
005100* COPYRIGHT NOTICE.
005200* ****************
005300*
005400* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005500* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
005600* 1976-2026 AND LATER.
005700*
005800* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
005900* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
006000* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
006100* LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES
006200* USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE.
006300*
006400* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
006500* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
006600* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
006700*************************************************************
006800*
006900 ENVIRONMENT              DIVISION.
007000*========================================
007100 CONFIGURATION            SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON STATUS IS TB010-DEBUG-SWITCH.
007500*
007600 INPUT-OUTPUT             SECTION.
007700 FILE-CONTROL.
007800     copy "seltblog.cob".
007900     copy "seltbent.cob".
008000*
008100 DATA                     DIVISION.
008200*========================================
008300 FILE                     SECTION.
008400     copy "fdtblog.cob".
008500     copy "fdtbent.cob".
008600*
008700 WORKING-STORAGE SECTION.
008800*----------------------
008900 77  PROG-NAME               PIC X(15) VALUE "TB010 (1.0.11)".
009000*
009100     copy "wstblog.cob".
009200     copy "wstbent.cob".
009300     copy "wstbcalc.cob".
009350     copy "wstbstat.cob".
009400*
009500 01  WS-SWITCHES.
009600     03  WS-EOF-FLAG             PIC X.
009700         88  WS-EOF                        VALUE "Y".
009800         88  WS-NOT-EOF                    VALUE "N".
009900     03  WS-FOUND-FLAG           PIC X.
010000         88  WS-ENTRY-FOUND                VALUE "Y".
010100         88  WS-ENTRY-NOT-FOUND            VALUE "N".
010200     03  WS-DEBUG-FLAG           PIC X.
010300         88  WS-DEBUG-ON                   VALUE "Y".
010400         88  WS-DEBUG-OFF                  VALUE "N".
010500     03  FILLER                  PIC X(5).
010600*
010700 01  WS-ARGS.
010800     03  WS-ARG-START-DATE       PIC X(10).
010900     03  WS-ARG-END-DATE         PIC X(10).
011000*
011100 01  WS-COUNTERS.
011200     03  WS-UNPROCESSED-COUNT    PIC 9(7)     COMP.
011300     03  WS-MARKED-COUNT         PIC 9(7)     COMP.
011400     03  WS-GROUP-COUNT          PIC 9(4)     COMP.
011450     03  WS-NEXT-ENTRY-ID        PIC 9(7)     COMP.
011470     03  WS-WOULD-PROCESS-COUNT  PIC 9(7)     COMP.
011500     03  WS-I                    PIC 9(4)     COMP.
011600     03  WS-J                    PIC 9(4)     COMP.
011700*
011800 01  WS-ACCUMULATORS.
011900     03  WS-RAW-TOTAL-SECS       PIC S9(9)    COMP-3.
012000     03  WS-PROCESSED-TOTAL-SECS PIC S9(9)    COMP-3.
012100     03  WS-LEAKAGE-SECS         PIC S9(9)    COMP-3.
012200     03  WS-LEAKAGE-PCT          PIC 9(3)V99  COMP-3.
012210*    EDITED FOR PRINTING - TICKET TB-046.  WS-LEAKAGE-PCT ON ITS
012220*    OWN HAS NO DECIMAL POINT TO PRINT (IT'S COMP-3, IMPLIED
012230*    DECIMAL), SO STRINGING IT STRAIGHT INTO THE SUMMARY LINE
012240*    SHOWED "04293%" INSTEAD OF "42.93%".
012250     03  WS-LEAKAGE-PCT-DISP     PIC ZZ9.99.
012300     03  WS-FIRST-DATE           PIC X(10).
012400     03  WS-LAST-DATE            PIC X(10).
012500*
012600 01  WS-TIME-CALC.
012700     03  WS-TC-SECONDS           PIC S9(9)    COMP-3.
012800     03  WS-TC-HOURS             PIC 9(5)     COMP.
012900     03  WS-TC-MINUTES           PIC 9(2)     COMP.
013000     03  WS-TC-SECS              PIC 9(2)     COMP.
013100     03  WS-TC-DISPLAY           PIC X(15).
013200*
013300*    GROUP TABLE - ONE ENTRY PER (DATE, ACTIVITY, CANONICAL NAME)
013400*    SURVIVING THIS RUN'S FILTER.  SEE TICKET TB-037 FOR WHY 2000.
013500*
013600 01  WS-GROUP-TABLE.
013700     03  WS-GROUP-ENTRY OCCURS 2000 TIMES
013800                        INDEXED BY WS-GRP-IDX.
013900         05  WS-GRP-KEY.
014000             07  WS-GRP-DATE         PIC X(10).
014100             07  WS-GRP-ACTIVITY     PIC X(40).
014200             07  WS-GRP-CANONICAL    PIC X(120).
014300         05  WS-GRP-KEY-FLAT REDEFINES WS-GRP-KEY
014400                             PIC X(170).
014500         05  WS-GRP-TOTAL-SECS       PIC S9(9)  COMP-3.
014600         05  FILLER                  PIC X(6).
014700*
014800*    SCRATCH KEY BUILT FOR EACH INCOMING RECORD, COMPARED AS ONE
014900*    FLAT STRING AGAINST WS-GRP-KEY-FLAT ABOVE RATHER THAN FIELD
015000*    BY FIELD - HALVES THE COMPARE WORK ON A BUSY GROUP TABLE.
015100*
015200 01  WS-SCAN-KEY.
015300     03  WS-SCAN-DATE            PIC X(10).
015400     03  WS-SCAN-ACTIVITY        PIC X(40).
015500     03  WS-SCAN-CANONICAL       PIC X(120).
015600 01  WS-SCAN-KEY-FLAT REDEFINES WS-SCAN-KEY
015700                             PIC X(170).
015800*
015900 01  WS-DEBUG-LINE.
016000     03  WS-DBG-DATE             PIC X(12).
016100     03  WS-DBG-TASK             PIC X(45).
016200     03  WS-DBG-TIME             PIC X(8).
016300 01  WS-DEBUG-LINE-FLAT REDEFINES WS-DEBUG-LINE
016400                             PIC X(65).
016500*
016600 01  WS-SUMMARY-LINE.
016700     03  WS-SUM-LABEL            PIC X(30).
016800     03  WS-SUM-VALUE            PIC X(50).
016900 01  WS-SUMMARY-LINE-FLAT REDEFINES WS-SUMMARY-LINE
017000                             PIC X(80).
017100*
017200 PROCEDURE DIVISION CHAINING WS-ARG-START-DATE
017300                             WS-ARG-END-DATE
017400                             WS-DEBUG-FLAG.
017500*=========================================================
017600*
017700 AA000-MAIN.
017800     PERFORM AA010-OPEN-FILES.
017900     PERFORM AA050-CLASSIFY-PASS.
018000     IF WS-UNPROCESSED-COUNT = ZERO
018100              PERFORM AA095-PRINT-NO-DATA
018200              GO TO AA000-CLOSE
018300     END-IF.
018400     IF WS-DEBUG-ON
018500              PERFORM AA060-DEBUG-LIST
018600              GO TO AA000-CLOSE
018700     END-IF.
018800     PERFORM AA070-BUILD-ENTRIES.
018900     PERFORM AA080-MARK-PROCESSED.
019000     PERFORM AA090-PRINT-SUMMARY.
020000 AA000-CLOSE.
020100     PERFORM AA950-CLOSE-FILES.
020200     GOBACK.
020300*
020400 AA010-OPEN-FILES.
020500     OPEN I-O    TB-Log-File.
020600     OPEN I-O    TB-Entry-File.
020700     MOVE ZERO   TO WS-UNPROCESSED-COUNT
020800                    WS-MARKED-COUNT
020850                    WS-WOULD-PROCESS-COUNT
020900                    WS-GROUP-COUNT.
021000     MOVE ZERO   TO WS-RAW-TOTAL-SECS
021100                    WS-PROCESSED-TOTAL-SECS
021200                    WS-LEAKAGE-SECS.
021300     MOVE SPACES TO WS-FIRST-DATE WS-LAST-DATE.
021320     PERFORM AA015-INIT-NEXT-ID.
021340*
021360 AA015-INIT-NEXT-ID.
021380*    NEXT SURROGATE ID = HIGHEST Ent-Entry-Id ON FILE, PLUS 1 -
021400*    FOUND VIA THE ALTERNATE ID KEY SO WE DON'T DISTURB THE
021420*    PRIMARY (HASH) KEY OF REFERENCE USED EVERYWHERE ELSE.
021440     MOVE ZERO TO WS-NEXT-ENTRY-ID.
021460     MOVE 9999999 TO Ent-Entry-Id.
021480     START TB-Entry-File KEY IS NOT GREATER THAN Ent-Entry-Id
021500         INVALID KEY SET WS-ENTRY-NOT-FOUND TO TRUE
021520         NOT INVALID KEY SET WS-ENTRY-FOUND TO TRUE
021540     END-START.
021560     IF WS-ENTRY-FOUND
021580              READ TB-Entry-File NEXT RECORD
021600                  AT END SET WS-ENTRY-NOT-FOUND TO TRUE
021620              END-READ
021640     END-IF.
021660     IF WS-ENTRY-FOUND
021680              MOVE Ent-Entry-Id TO WS-NEXT-ENTRY-ID
021700     END-IF.
021720     ADD 1 TO WS-NEXT-ENTRY-ID.
021740*
021760*****************************************************************
021780* STEP 1-3 - CLASSIFY EVERY UNPROCESSED RECORD IN THE RANGE.
021800*****************************************************************
021820 AA050-CLASSIFY-PASS.
021840     PERFORM AA051-START-LOG-FILE.
021860     PERFORM AA055-READ-AND-CLASSIFY UNTIL WS-EOF.
021880*
021900 AA051-START-LOG-FILE.
021920     SET WS-NOT-EOF TO TRUE.
021940     IF WS-ARG-START-DATE = SPACES
021960              MOVE LOW-VALUES TO TB-Log-Key
021980     ELSE
022000              MOVE LOW-VALUES TO TB-Log-Key
022020              MOVE WS-ARG-START-DATE TO Log-Date
022040     END-IF.
022060     START TB-Log-File KEY IS NOT LESS THAN TB-Log-Key
022080         INVALID KEY SET WS-EOF TO TRUE
022100     END-START.
022120*
022140 AA055-READ-AND-CLASSIFY.
022160     READ TB-Log-File NEXT RECORD
022180         AT END SET WS-EOF TO TRUE
022200     END-READ.
022220     IF WS-EOF
022240              GO TO AA055-EXIT
022260     END-IF.
022280     IF WS-ARG-END-DATE NOT = SPACES
022300      AND Log-Date > WS-ARG-END-DATE
022320              SET WS-EOF TO TRUE
022340              GO TO AA055-EXIT
022360     END-IF.
022380     IF Log-Processed-Flag NOT = 0
022400              GO TO AA055-EXIT
022420     END-IF.
022440     ADD 1 TO WS-UNPROCESSED-COUNT.
022460     ADD Log-Time-Spent-Secs TO WS-RAW-TOTAL-SECS.
022480     IF WS-FIRST-DATE = SPACES
022500              MOVE Log-Date TO WS-FIRST-DATE
022520     END-IF.
022540     MOVE Log-Date TO WS-LAST-DATE.
022560     PERFORM AA052-CANONICALIZE-RECORD.
022580     IF TB-Calc-Is-Rejected
022600      OR TB-Calc-Canonical = SPACES
022620              ADD Log-Time-Spent-Secs TO WS-LEAKAGE-SECS
022640     ELSE
022660              PERFORM AA057-ADD-TO-GROUP
022680     END-IF.
022700 AA055-EXIT.
022720     EXIT.
022740*
022760 AA052-CANONICALIZE-RECORD.
022780     MOVE 1               TO TB-Calc-Function.
022800     MOVE Log-Activity    TO TB-Calc-Activity.
022820     MOVE Log-Document    TO TB-Calc-Document.
022840     CALL "TB005" USING TB-Calc-Area.
022860     IF TB-Calc-Not-Rejected
022880              MOVE 2 TO TB-Calc-Function
022900              CALL "TB005" USING TB-Calc-Area
022920     END-IF.
022940*
022960 AA057-ADD-TO-GROUP.
022970     ADD 1 TO WS-WOULD-PROCESS-COUNT.
022980     MOVE Log-Date        TO WS-SCAN-DATE.
023000     MOVE Log-Activity    TO WS-SCAN-ACTIVITY.
023020     MOVE TB-Calc-Canonical TO WS-SCAN-CANONICAL.
023040     PERFORM AA900-FIND-GROUP.
023060     IF WS-ENTRY-NOT-FOUND
023080              ADD 1 TO WS-GROUP-COUNT
023100              SET WS-GRP-IDX TO WS-GROUP-COUNT
023120              MOVE WS-SCAN-KEY-FLAT TO WS-GRP-KEY-FLAT (WS-GRP-IDX)
023140              MOVE ZERO TO WS-GRP-TOTAL-SECS (WS-GRP-IDX)
023160     END-IF.
023180     ADD Log-Time-Spent-Secs TO WS-GRP-TOTAL-SECS (WS-GRP-IDX).
023200     ADD Log-Time-Spent-Secs TO WS-PROCESSED-TOTAL-SECS.
023220*
023240 AA900-FIND-GROUP.
023260     SET WS-ENTRY-NOT-FOUND TO TRUE.
023280     SET WS-GRP-IDX TO 1.
023300     PERFORM AA905-FIND-STEP UNTIL WS-GRP-IDX > WS-GROUP-COUNT
023320                                 OR WS-ENTRY-FOUND.
023340*
023360 AA905-FIND-STEP.
023380     IF WS-GRP-KEY-FLAT (WS-GRP-IDX) = WS-SCAN-KEY-FLAT
023400              SET WS-ENTRY-FOUND TO TRUE
023420     ELSE
023440              SET WS-GRP-IDX UP BY 1
023460     END-IF.
023480*
023500*****************************************************************
023520* STEP 4 - DEBUG LISTING (NO FILE UPDATES).
023540*****************************************************************
023560 AA060-DEBUG-LIST.
023580     DISPLAY "TB010 DEBUG LISTING".
023600     SET WS-GRP-IDX TO 1.
023620     PERFORM AA065-DEBUG-ONE UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
023640     DISPLAY "UNPROCESSED RECORDS READ .... " WS-UNPROCESSED-COUNT.
023660     DISPLAY "RECORDS THAT WOULD PROCESS .. " WS-WOULD-PROCESS-COUNT.
023680     DISPLAY "UNIQUE TASK-DAY COMBINATIONS  " WS-GROUP-COUNT.
023700*
023720 AA065-DEBUG-ONE.
023740     MOVE SPACES TO WS-DEBUG-LINE.
023760     MOVE WS-GRP-DATE (WS-GRP-IDX)      TO WS-DBG-DATE.
023780     MOVE WS-GRP-CANONICAL (WS-GRP-IDX) TO WS-DBG-TASK.
023800     MOVE WS-GRP-TOTAL-SECS (WS-GRP-IDX) TO WS-TC-SECONDS.
023820     PERFORM AA930-FORMAT-HH-MM.
023840     MOVE WS-TC-DISPLAY TO WS-DBG-TIME.
023860     DISPLAY WS-DEBUG-LINE-FLAT.
023880     SET WS-GRP-IDX UP BY 1.
023900*
023920 AA930-FORMAT-HH-MM.
023940*    "Hh Mm" FORM FOR THE DEBUG LISTING - NOT HH:MM:SS.
023960     IF WS-TC-SECONDS < ZERO
023980              MOVE ZERO TO WS-TC-SECONDS
024000     END-IF.
024020     COMPUTE WS-TC-HOURS = WS-TC-SECONDS / 3600.
024040     COMPUTE WS-TC-MINUTES = (WS-TC-SECONDS - (WS-TC-HOURS * 3600)) / 60.
024060     MOVE SPACES TO WS-TC-DISPLAY.
024080     STRING WS-TC-HOURS DELIMITED BY SIZE
024100            "h "        DELIMITED BY SIZE
024120            WS-TC-MINUTES DELIMITED BY SIZE
024140            "m"         DELIMITED BY SIZE
024160            INTO WS-TC-DISPLAY
024180     END-STRING.
024200*
024220*****************************************************************
024240* STEP 5-6 - PER GROUP: UNITS / MATTER CODE / HASH, THEN UPSERT.
024260*****************************************************************
024280 AA070-BUILD-ENTRIES.
024300     SET WS-GRP-IDX TO 1.
024320     PERFORM AA075-BUILD-ONE UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
024340*
024360 AA075-BUILD-ONE.
024380     MOVE WS-GRP-TOTAL-SECS (WS-GRP-IDX) TO TB-Calc-Seconds.
024400     MOVE 4 TO TB-Calc-Function.
024420     CALL "TB005" USING TB-Calc-Area.
024440     MOVE SPACES TO TB-Calc-Canonical.
024460     MOVE WS-GRP-CANONICAL (WS-GRP-IDX) TO TB-Calc-Canonical.
024480     MOVE 3 TO TB-Calc-Function.
024500     CALL "TB005" USING TB-Calc-Area.
024520     MOVE WS-GRP-DATE (WS-GRP-IDX)     TO TB-Calc-Date.
024540     MOVE WS-GRP-ACTIVITY (WS-GRP-IDX) TO TB-Calc-Application.
024560     MOVE WS-GRP-CANONICAL (WS-GRP-IDX) TO TB-Calc-Task.
024580     MOVE 5 TO TB-Calc-Function.
024600     CALL "TB005" USING TB-Calc-Area.
024620     PERFORM AA077-UPSERT-ENTRY.
024640     SET WS-GRP-IDX UP BY 1.
024660*
024680 AA077-UPSERT-ENTRY.
024700     MOVE TB-Calc-Hash TO Ent-Source-Hash.
024720     READ TB-Entry-File KEY IS Ent-Source-Hash
024740         INVALID KEY SET WS-ENTRY-NOT-FOUND TO TRUE
024760         NOT INVALID KEY SET WS-ENTRY-FOUND TO TRUE
024780     END-READ.
024800     IF WS-ENTRY-FOUND
024820              MOVE WS-GRP-TOTAL-SECS (WS-GRP-IDX) TO Ent-Total-Seconds
024840              MOVE TB-Calc-Units       TO Ent-Time-Units
024860              MOVE TB-Calc-Task        TO Ent-Task-Description
024880              MOVE TB-Calc-Matter-Code TO Ent-Matter-Code
024900              REWRITE TB-Entry-Record
024920     ELSE
024940              PERFORM AA078-NEXT-ENTRY-ID
024960              MOVE WS-GRP-DATE (WS-GRP-IDX)     TO Ent-Entry-Date
024980              MOVE WS-GRP-ACTIVITY (WS-GRP-IDX) TO Ent-Application
025000              MOVE TB-Calc-Task        TO Ent-Task-Description
025020              MOVE WS-GRP-TOTAL-SECS (WS-GRP-IDX) TO Ent-Total-Seconds
025040              MOVE TB-Calc-Units       TO Ent-Time-Units
025060              MOVE "pending"           TO Ent-Status
025080              MOVE SPACES              TO Ent-Notes
025100              MOVE TB-Calc-Matter-Code TO Ent-Matter-Code
025120              MOVE TB-Calc-Hash        TO Ent-Source-Hash
025140              WRITE TB-Entry-Record
025160     END-IF.
025180*
025200 AA078-NEXT-ENTRY-ID.
025220*    NEXT ID CACHED AT OPEN TIME BY AA015 - JUST HAND IT OUT AND
025240*    STEP IT.  AVOIDS A RE-SCAN OF THE ID KEY FOR EVERY INSERT.
025260     MOVE WS-NEXT-ENTRY-ID TO Ent-Entry-Id.
025280     ADD 1 TO WS-NEXT-ENTRY-ID.
025300*
025320*****************************************************************
025340* STEP 7 - MARK EVERY KEPT RAW RECORD PROCESSED.
025360*****************************************************************
025380 AA080-MARK-PROCESSED.
025400     PERFORM AA051-START-LOG-FILE.
025420     PERFORM AA085-READ-AND-MARK UNTIL WS-EOF.
025440*
025460 AA085-READ-AND-MARK.
025480     READ TB-Log-File NEXT RECORD
025500         AT END SET WS-EOF TO TRUE
025520     END-READ.
025540     IF WS-EOF
025560              GO TO AA085-EXIT
025580     END-IF.
025600     IF WS-ARG-END-DATE NOT = SPACES
025620      AND Log-Date > WS-ARG-END-DATE
025640              SET WS-EOF TO TRUE
025660              GO TO AA085-EXIT
025680     END-IF.
025700     IF Log-Processed-Flag NOT = 0
025720              GO TO AA085-EXIT
025740     END-IF.
025760     PERFORM AA052-CANONICALIZE-RECORD.
025780     IF TB-Calc-Not-Rejected
025800      AND TB-Calc-Canonical NOT = SPACES
025820              MOVE 1 TO Log-Processed-Flag
025840              REWRITE TB-Log-Record
025860              ADD 1 TO WS-MARKED-COUNT
025880     END-IF.
025900 AA085-EXIT.
025920     EXIT.
025940*
025960*****************************************************************
025980* STEP 8 - PRINT THE PROCESSING SUMMARY.
026000*****************************************************************
026020 AA090-PRINT-SUMMARY.
026040     DISPLAY "TB010 - TIME BILLING - PROCESS-ALL SUMMARY".
026060     PERFORM AA091-SUMMARY-LINE.
026080     MOVE "DATE RANGE PROCESSED"         TO WS-SUM-LABEL.
026100     IF WS-FIRST-DATE = WS-LAST-DATE
026120              MOVE WS-FIRST-DATE TO WS-SUM-VALUE
026140     ELSE
026160              STRING WS-FIRST-DATE DELIMITED BY SPACE
026180                     " to "      DELIMITED BY SIZE
026200                     WS-LAST-DATE DELIMITED BY SPACE
026220                     INTO WS-SUM-VALUE
026240              END-STRING
026260     END-IF.
026280     DISPLAY WS-SUMMARY-LINE-FLAT.
026300     PERFORM AA091-SUMMARY-LINE.
026320     MOVE "UNPROCESSED RECORDS READ"     TO WS-SUM-LABEL.
026340     MOVE WS-UNPROCESSED-COUNT           TO WS-SUM-VALUE.
026360     DISPLAY WS-SUMMARY-LINE-FLAT.
026380     PERFORM AA091-SUMMARY-LINE.
026400     MOVE "RECORDS MARKED PROCESSED"     TO WS-SUM-LABEL.
026420     MOVE WS-MARKED-COUNT                TO WS-SUM-VALUE.
026440     DISPLAY WS-SUMMARY-LINE-FLAT.
026460     MOVE WS-PROCESSED-TOTAL-SECS TO WS-TC-SECONDS.
026480     PERFORM AA935-FORMAT-HH-MM-SS.
026500     PERFORM AA091-SUMMARY-LINE.
026520     MOVE "TOTAL PROCESSED TIME"         TO WS-SUM-LABEL.
026540     MOVE WS-TC-DISPLAY                  TO WS-SUM-VALUE.
026560     DISPLAY WS-SUMMARY-LINE-FLAT.
026580     PERFORM AA092-CALC-LEAKAGE-PCT.
026600     PERFORM AA091-SUMMARY-LINE.
026620     MOVE "LEAKAGE TIME / PERCENT"       TO WS-SUM-LABEL.
026640     MOVE WS-LEAKAGE-SECS TO WS-TC-SECONDS.
026660     PERFORM AA935-FORMAT-HH-MM-SS.
026670     MOVE WS-LEAKAGE-PCT TO WS-LEAKAGE-PCT-DISP.
026680     STRING WS-TC-DISPLAY       DELIMITED BY SPACE
026700            " / "               DELIMITED BY SIZE
026720            WS-LEAKAGE-PCT-DISP DELIMITED BY SIZE
026740            "%"                 DELIMITED BY SIZE
026760            INTO WS-SUM-VALUE
026780     END-STRING.
026800     DISPLAY WS-SUMMARY-LINE-FLAT.
026820     DISPLAY "---------------------------------------------".
026840*
026860 AA091-SUMMARY-LINE.
026880     MOVE SPACES TO WS-SUMMARY-LINE.
026900*
026920 AA092-CALC-LEAKAGE-PCT.
026940     IF WS-RAW-TOTAL-SECS = ZERO
026960              MOVE ZERO TO WS-LEAKAGE-PCT
026980     ELSE
027000              COMPUTE WS-LEAKAGE-PCT ROUNDED =
027020                      (WS-LEAKAGE-SECS / WS-RAW-TOTAL-SECS) * 100
027040     END-IF.
027060*
027080 AA095-PRINT-NO-DATA.
027100     IF WS-ARG-START-DATE = SPACES AND WS-ARG-END-DATE = SPACES
027120              DISPLAY "TB010 - NO UNPROCESSED DATA"
027140     ELSE
027160              DISPLAY "TB010 - NO UNPROCESSED DATA FOR RANGE "
027180                      WS-ARG-START-DATE " TO " WS-ARG-END-DATE
027200     END-IF.
027220*
027240 AA935-FORMAT-HH-MM-SS.
027260     IF WS-TC-SECONDS < ZERO
027280              MOVE ZERO TO WS-TC-SECONDS
027300     END-IF.
027320     COMPUTE WS-TC-HOURS   = WS-TC-SECONDS / 3600.
027340     COMPUTE WS-TC-MINUTES = (WS-TC-SECONDS - (WS-TC-HOURS * 3600)) / 60.
027360     COMPUTE WS-TC-SECS    = WS-TC-SECONDS
027380                             - (WS-TC-HOURS * 3600)
027400                             - (WS-TC-MINUTES * 60).
027420     MOVE SPACES TO WS-TC-DISPLAY.
027440     STRING WS-TC-HOURS   DELIMITED BY SIZE
027460            ":"           DELIMITED BY SIZE
027480            WS-TC-MINUTES DELIMITED BY SIZE
027500            ":"           DELIMITED BY SIZE
027520            WS-TC-SECS    DELIMITED BY SIZE
027540            INTO WS-TC-DISPLAY
027560     END-STRING.
027580*
027600 AA950-CLOSE-FILES.
027620     CLOSE TB-Log-File TB-Entry-File.
027640*
