000100 IDENTIFICATION          DIVISION.
000200*=======================================
000300 PROGRAM-ID.             TB020.
000400 AUTHOR.                 J R HARLOW.
000500 INSTALLATION.           APPLEWOOD COMPUTERS - TIME BILLING.
000600 DATE-WRITTEN.           22/12/1986.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1986-2026 & LATER,
000900                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001000                         THE GNU GENERAL PUBLIC LICENSE.  SEE
001100                         THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            SINGLE-DATE VARIANT OF TB010 - READS
001400*                        EVERY ACTIVITY LOG RECORD FOR ONE DATE
001500*                        REGARDLESS OF THE PROCESSED FLAG, GROUPS
001600*                        BY (ACTIVITY, TASK) WITH THE RUN DATE AS
001700*                        THE ENTRY DATE, AND PRINTS A PER-DATE
001800*                        LEAKAGE SUMMARY.  DOES NOT MARK ANY
001900*                        RECORD PROCESSED - USED FOR RE-RUNS AND
002000*                        AD-HOC CHECKING BY THE BILLING CLERKS.
002100***
002200*    CALLED MODULES.     TB005.
002300***
002400* CHANGES:
002500* 22/12/86 JRH -     .01 CREATED FOR THE NEW TIME BILLING SUITE.
002600* 19/06/87 JRH -     .02 DEBUG MODE ADDED, SAME REQUEST AS TB010.
002700* 11/03/91 KDW -     .03 UPSERT NOW PRESERVES STATUS/NOTES, IN
002800*                        LINE WITH THE TB010 FIX - TICKET TB-009.
002900* 14/07/98 KDW -     .04 Y2K REVIEW - DATES HELD AS TEXT.  NO
003000*                        CHANGE REQUIRED.
003100* 22/11/99 PMS -     .05 TIDIED SPACING PER HOUSE STYLE REVIEW.
003200* 12/06/09 PMS -     .06 DEBUG LISTING NOW TRUNCATES DOCUMENT
003300*                        AND CANONICAL NAME TO 58 CHARS - WAS
003400*                        WRAPPING ON THE 80-COLUMN CONSOLE.
003500* 04/03/26 VBC -     .07 COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003600*                        PREVIOUS NOTICES.
003610* 04/08/26 RTN -     .08 LEAKAGE PERCENT NOW MOVED TO AN EDITED
003620*                        DISPLAY FIELD BEFORE STRINGING IT INTO
003630*                        THE SUMMARY LINE - SAME FIX AS TB010,
003640*                        TICKET TB-046.
003700*
003800*************************************************************
003900* COPYRIGHT NOTICE.
004000* ****************
004100*
004200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004300* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
004400* 1976-2026 AND LATER.
004500*
004600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
004700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
004800* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
004900* LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES
005000* USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE.
005100*
005200* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
005300* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
005400* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
005500*************************************************************
005600*
005700 ENVIRONMENT              DIVISION.
005800*========================================
005900 CONFIGURATION            SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS TB020-DEBUG-SWITCH.
006300*
006400 INPUT-OUTPUT             SECTION.
006500 FILE-CONTROL.
006600     copy "seltblog.cob".
006700     copy "seltbent.cob".
006800*
006900 DATA                     DIVISION.
007000*========================================
007100 FILE                     SECTION.
007200     copy "fdtblog.cob".
007300     copy "fdtbent.cob".
007400*
007500 WORKING-STORAGE SECTION.
007600*----------------------
007700 77  PROG-NAME               PIC X(15) VALUE "TB020 (1.0.08)".
007800*
007900     copy "wstblog.cob".
008000     copy "wstbent.cob".
008100     copy "wstbcalc.cob".
008200     copy "wstbstat.cob".
008300*
008400 01  WS-SWITCHES.
008500     03  WS-EOF-FLAG             PIC X.
008600         88  WS-EOF                        VALUE "Y".
008700         88  WS-NOT-EOF                    VALUE "N".
008800     03  WS-FOUND-FLAG           PIC X.
008900         88  WS-ENTRY-FOUND                VALUE "Y".
009000         88  WS-ENTRY-NOT-FOUND            VALUE "N".
009100     03  WS-DEBUG-FLAG           PIC X.
009200         88  WS-DEBUG-ON                   VALUE "Y".
009300         88  WS-DEBUG-OFF                  VALUE "N".
009400     03  FILLER                  PIC X(5).
009500*
009600 01  WS-ARGS.
009700     03  WS-ARG-RUN-DATE         PIC X(10).
009800*
009900 01  WS-COUNTERS.
010000     03  WS-RAW-COUNT            PIC 9(7)     COMP.
010100     03  WS-GROUP-COUNT          PIC 9(4)     COMP.
010200     03  WS-NEXT-ENTRY-ID        PIC 9(7)     COMP.
010300*
010400 01  WS-ACCUMULATORS.
010500     03  WS-RAW-TOTAL-SECS       PIC S9(9)    COMP-3.
010600     03  WS-PROCESSED-TOTAL-SECS PIC S9(9)    COMP-3.
010700     03  WS-LEAKAGE-SECS         PIC S9(9)    COMP-3.
010800     03  WS-LEAKAGE-PCT          PIC 9(3)V99  COMP-3.
010810*    EDITED FOR PRINTING - TICKET TB-046, SAME FIX AS TB010.
010820     03  WS-LEAKAGE-PCT-DISP     PIC ZZ9.99.
010900*
011000 01  WS-TIME-CALC.
011100     03  WS-TC-SECONDS           PIC S9(9)    COMP-3.
011200     03  WS-TC-HOURS             PIC 9(5)     COMP.
011300     03  WS-TC-MINUTES           PIC 9(2)     COMP.
011400     03  WS-TC-SECS              PIC 9(2)     COMP.
011500     03  WS-TC-DISPLAY           PIC X(15).
011600*
011700*    GROUP TABLE - KEYED ON (ACTIVITY, CANONICAL NAME) ONLY, THE
011800*    RUN DATE BEING COMMON TO EVERY GROUP IN A SINGLE-DATE RUN.
011900*
012000 01  WS-GROUP-TABLE.
012100     03  WS-GROUP-ENTRY OCCURS 2000 TIMES
012200                        INDEXED BY WS-GRP-IDX.
012300         05  WS-GRP-KEY.
012400             07  WS-GRP-ACTIVITY     PIC X(40).
012500             07  WS-GRP-CANONICAL    PIC X(120).
012600         05  WS-GRP-KEY-FLAT REDEFINES WS-GRP-KEY
012700                             PIC X(160).
012800         05  WS-GRP-TOTAL-SECS       PIC S9(9)  COMP-3.
012900         05  FILLER                  PIC X(6).
013000*
013100 01  WS-SCAN-KEY.
013200     03  WS-SCAN-ACTIVITY        PIC X(40).
013300     03  WS-SCAN-CANONICAL       PIC X(120).
013400 01  WS-SCAN-KEY-FLAT REDEFINES WS-SCAN-KEY
013500                             PIC X(160).
013600*
013700 01  WS-DEBUG-LINE.
013800     03  WS-DBG-DOCUMENT         PIC X(58).
013900     03  FILLER                  PIC X.
014000     03  WS-DBG-CANONICAL        PIC X(58).
014100     03  FILLER                  PIC X.
014200     03  WS-DBG-STATUS           PIC X(13).
014300 01  WS-DEBUG-LINE-FLAT REDEFINES WS-DEBUG-LINE
014400                             PIC X(131).
014500*
014600 01  WS-SUMMARY-LINE.
014700     03  WS-SUM-LABEL            PIC X(30).
014800     03  WS-SUM-VALUE            PIC X(50).
014900 01  WS-SUMMARY-LINE-FLAT REDEFINES WS-SUMMARY-LINE
015000                             PIC X(80).
015100*
015200 PROCEDURE DIVISION CHAINING WS-ARG-RUN-DATE
015300                             WS-DEBUG-FLAG.
015400*=========================================================
015500*
015600 AA000-MAIN.
015700     PERFORM AA010-OPEN-FILES.
015800     PERFORM AA050-CLASSIFY-PASS.
015900     IF WS-RAW-COUNT = ZERO
016000              DISPLAY "TB020 - NO ACTIVITY LOG DATA FOR " WS-ARG-RUN-DATE
016100              GO TO AA000-CLOSE
016200     END-IF.
016300     IF WS-DEBUG-ON
016400              GO TO AA000-CLOSE
016500     END-IF.
016600     PERFORM AA070-BUILD-ENTRIES.
016700     PERFORM AA095-PRINT-LEAKAGE.
016800 AA000-CLOSE.
016900     PERFORM AA950-CLOSE-FILES.
017000     GOBACK.
017100*
017200 AA010-OPEN-FILES.
017300     OPEN I-O    TB-Log-File.
017400     OPEN I-O    TB-Entry-File.
017500     MOVE ZERO   TO WS-RAW-COUNT WS-GROUP-COUNT.
017600     MOVE ZERO   TO WS-RAW-TOTAL-SECS
017700                    WS-PROCESSED-TOTAL-SECS
017800                    WS-LEAKAGE-SECS.
017900     PERFORM AA015-INIT-NEXT-ID.
018000*
018100 AA015-INIT-NEXT-ID.
018200     MOVE ZERO TO WS-NEXT-ENTRY-ID.
018300     MOVE 9999999 TO Ent-Entry-Id.
018400     START TB-Entry-File KEY IS NOT GREATER THAN Ent-Entry-Id
018500         INVALID KEY SET WS-ENTRY-NOT-FOUND TO TRUE
018600         NOT INVALID KEY SET WS-ENTRY-FOUND TO TRUE
018700     END-START.
018800     IF WS-ENTRY-FOUND
018900              READ TB-Entry-File NEXT RECORD
019000                  AT END SET WS-ENTRY-NOT-FOUND TO TRUE
019100              END-READ
019200     END-IF.
019300     IF WS-ENTRY-FOUND
019400              MOVE Ent-Entry-Id TO WS-NEXT-ENTRY-ID
019500     END-IF.
019600     ADD 1 TO WS-NEXT-ENTRY-ID.
019700*
019800*****************************************************************
019900* READ EVERY RECORD FOR THE RUN DATE - PROCESSED OR NOT.
020000*****************************************************************
020100 AA050-CLASSIFY-PASS.
020200     SET WS-NOT-EOF TO TRUE.
020300     MOVE LOW-VALUES TO TB-Log-Key.
020400     MOVE WS-ARG-RUN-DATE TO Log-Date.
020500     START TB-Log-File KEY IS NOT LESS THAN TB-Log-Key
020600         INVALID KEY SET WS-EOF TO TRUE
020700     END-START.
020800     PERFORM AA055-READ-AND-CLASSIFY UNTIL WS-EOF.
020900*
021000 AA055-READ-AND-CLASSIFY.
021100     READ TB-Log-File NEXT RECORD
021200         AT END SET WS-EOF TO TRUE
021300     END-READ.
021400     IF WS-EOF
021500              GO TO AA055-EXIT
021600     END-IF.
021700     IF Log-Date NOT = WS-ARG-RUN-DATE
021800              SET WS-EOF TO TRUE
021900              GO TO AA055-EXIT
022000     END-IF.
022100     ADD 1 TO WS-RAW-COUNT.
022200     ADD Log-Time-Spent-Secs TO WS-RAW-TOTAL-SECS.
022300     PERFORM AA052-CANONICALIZE-RECORD.
022400     IF WS-DEBUG-ON
022500              PERFORM AA065-DEBUG-ONE
022600     END-IF.
022700     IF TB-Calc-Is-Rejected
022800      OR TB-Calc-Canonical = SPACES
022900              ADD Log-Time-Spent-Secs TO WS-LEAKAGE-SECS
023000     ELSE
023100              PERFORM AA057-ADD-TO-GROUP
023200     END-IF.
023300 AA055-EXIT.
023400     EXIT.
023500*
023600 AA052-CANONICALIZE-RECORD.
023700     MOVE 1               TO TB-Calc-Function.
023800     MOVE Log-Activity    TO TB-Calc-Activity.
023900     MOVE Log-Document    TO TB-Calc-Document.
024000     CALL "TB005" USING TB-Calc-Area.
024100     IF TB-Calc-Not-Rejected
024200              MOVE 2 TO TB-Calc-Function
024300              CALL "TB005" USING TB-Calc-Area
024400     END-IF.
024500*
024600 AA057-ADD-TO-GROUP.
024700     MOVE Log-Activity    TO WS-SCAN-ACTIVITY.
024800     MOVE TB-Calc-Canonical TO WS-SCAN-CANONICAL.
024900     PERFORM AA900-FIND-GROUP.
025000     IF WS-ENTRY-NOT-FOUND
025100              ADD 1 TO WS-GROUP-COUNT
025200              SET WS-GRP-IDX TO WS-GROUP-COUNT
025300              MOVE WS-SCAN-KEY-FLAT TO WS-GRP-KEY-FLAT (WS-GRP-IDX)
025400              MOVE ZERO TO WS-GRP-TOTAL-SECS (WS-GRP-IDX)
025500     END-IF.
025600     ADD Log-Time-Spent-Secs TO WS-GRP-TOTAL-SECS (WS-GRP-IDX).
025700     ADD Log-Time-Spent-Secs TO WS-PROCESSED-TOTAL-SECS.
025800*
025900 AA900-FIND-GROUP.
026000     SET WS-ENTRY-NOT-FOUND TO TRUE.
026100     SET WS-GRP-IDX TO 1.
026200     PERFORM AA905-FIND-STEP UNTIL WS-GRP-IDX > WS-GROUP-COUNT
026300                                 OR WS-ENTRY-FOUND.
026400*
026500 AA905-FIND-STEP.
026600     IF WS-GRP-KEY-FLAT (WS-GRP-IDX) = WS-SCAN-KEY-FLAT
026700              SET WS-ENTRY-FOUND TO TRUE
026800     ELSE
026900              SET WS-GRP-IDX UP BY 1
027000     END-IF.
027100*
027200*****************************************************************
027300* DEBUG - ONE LINE PER RAW RECORD, KEPT OR FILTERED OUT.
027400*****************************************************************
027500 AA065-DEBUG-ONE.
027600     MOVE SPACES TO WS-DEBUG-LINE.
027700     MOVE Log-Document TO WS-DBG-DOCUMENT.
027800     IF TB-Calc-Is-Rejected OR TB-Calc-Canonical = SPACES
027900              MOVE "N/A" TO WS-DBG-CANONICAL
028000              MOVE "Filtered Out" TO WS-DBG-STATUS
028100     ELSE
028200              MOVE TB-Calc-Canonical TO WS-DBG-CANONICAL
028300              MOVE "Kept" TO WS-DBG-STATUS
028400     END-IF.
028500     DISPLAY WS-DEBUG-LINE-FLAT.
028600*
028700*****************************************************************
028800* PER GROUP - UNITS / MATTER CODE / HASH, THEN UPSERT.
028900*****************************************************************
029000 AA070-BUILD-ENTRIES.
029100     SET WS-GRP-IDX TO 1.
029200     PERFORM AA075-BUILD-ONE UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
029300*
029400 AA075-BUILD-ONE.
029500     MOVE WS-GRP-TOTAL-SECS (WS-GRP-IDX) TO TB-Calc-Seconds.
029600     MOVE 4 TO TB-Calc-Function.
029700     CALL "TB005" USING TB-Calc-Area.
029800     MOVE SPACES TO TB-Calc-Canonical.
029900     MOVE WS-GRP-CANONICAL (WS-GRP-IDX) TO TB-Calc-Canonical.
030000     MOVE 3 TO TB-Calc-Function.
030100     CALL "TB005" USING TB-Calc-Area.
030200     MOVE WS-ARG-RUN-DATE              TO TB-Calc-Date.
030300     MOVE WS-GRP-ACTIVITY (WS-GRP-IDX) TO TB-Calc-Application.
030400     MOVE WS-GRP-CANONICAL (WS-GRP-IDX) TO TB-Calc-Task.
030500     MOVE 5 TO TB-Calc-Function.
030600     CALL "TB005" USING TB-Calc-Area.
030700     PERFORM AA077-UPSERT-ENTRY.
030800     SET WS-GRP-IDX UP BY 1.
030900*
031000 AA077-UPSERT-ENTRY.
031100     MOVE TB-Calc-Hash TO Ent-Source-Hash.
031200     READ TB-Entry-File KEY IS Ent-Source-Hash
031300         INVALID KEY SET WS-ENTRY-NOT-FOUND TO TRUE
031400         NOT INVALID KEY SET WS-ENTRY-FOUND TO TRUE
031500     END-READ.
031600     IF WS-ENTRY-FOUND
031700              MOVE WS-GRP-TOTAL-SECS (WS-GRP-IDX) TO Ent-Total-Seconds
031800              MOVE TB-Calc-Units       TO Ent-Time-Units
031900              MOVE TB-Calc-Task        TO Ent-Task-Description
032000              MOVE TB-Calc-Matter-Code TO Ent-Matter-Code
032100              REWRITE TB-Entry-Record
032200     ELSE
032300              MOVE WS-NEXT-ENTRY-ID    TO Ent-Entry-Id
032400              ADD 1 TO WS-NEXT-ENTRY-ID
032500              MOVE WS-ARG-RUN-DATE     TO Ent-Entry-Date
032600              MOVE WS-GRP-ACTIVITY (WS-GRP-IDX) TO Ent-Application
032700              MOVE TB-Calc-Task        TO Ent-Task-Description
032800              MOVE WS-GRP-TOTAL-SECS (WS-GRP-IDX) TO Ent-Total-Seconds
032900              MOVE TB-Calc-Units       TO Ent-Time-Units
033000              MOVE "pending"           TO Ent-Status
033100              MOVE SPACES              TO Ent-Notes
033200              MOVE TB-Calc-Matter-Code TO Ent-Matter-Code
033300              MOVE TB-Calc-Hash        TO Ent-Source-Hash
033400              WRITE TB-Entry-Record
033500     END-IF.
033600*
033700*****************************************************************
033800* PER-DATE LEAKAGE SUMMARY.
033900*****************************************************************
034000 AA095-PRINT-LEAKAGE.
034100     DISPLAY "TB020 - PER-DATE LEAKAGE SUMMARY FOR " WS-ARG-RUN-DATE.
034200     MOVE WS-RAW-TOTAL-SECS TO WS-TC-SECONDS.
034300     PERFORM AA935-FORMAT-HH-MM-SS.
034400     PERFORM AA091-SUMMARY-LINE.
034500     MOVE "TOTAL RAW TIME"               TO WS-SUM-LABEL.
034600     MOVE WS-TC-DISPLAY                  TO WS-SUM-VALUE.
034700     DISPLAY WS-SUMMARY-LINE-FLAT.
034800     MOVE WS-PROCESSED-TOTAL-SECS TO WS-TC-SECONDS.
034900     PERFORM AA935-FORMAT-HH-MM-SS.
035000     PERFORM AA091-SUMMARY-LINE.
035100     MOVE "TOTAL PROCESSED TIME"         TO WS-SUM-LABEL.
035200     MOVE WS-TC-DISPLAY                  TO WS-SUM-VALUE.
035300     DISPLAY WS-SUMMARY-LINE-FLAT.
035400     PERFORM AA092-CALC-LEAKAGE-PCT.
035500     MOVE WS-LEAKAGE-SECS TO WS-TC-SECONDS.
035600     PERFORM AA935-FORMAT-HH-MM-SS.
035700     PERFORM AA091-SUMMARY-LINE.
035800     MOVE "UNACCOUNTED (LEAKAGE) TIME"   TO WS-SUM-LABEL.
035850     MOVE WS-LEAKAGE-PCT TO WS-LEAKAGE-PCT-DISP.
035900     STRING WS-TC-DISPLAY       DELIMITED BY SPACE
036000            " / "               DELIMITED BY SIZE
036100            WS-LEAKAGE-PCT-DISP DELIMITED BY SIZE
036200            "%"                 DELIMITED BY SIZE
036300            INTO WS-SUM-VALUE
036400     END-STRING.
036500     DISPLAY WS-SUMMARY-LINE-FLAT.
036600*
036700 AA091-SUMMARY-LINE.
036800     MOVE SPACES TO WS-SUMMARY-LINE.
036900*
037000 AA092-CALC-LEAKAGE-PCT.
037100     IF WS-RAW-TOTAL-SECS = ZERO
037200              MOVE ZERO TO WS-LEAKAGE-PCT
037300     ELSE
037400              COMPUTE WS-LEAKAGE-PCT ROUNDED =
037500                      (WS-LEAKAGE-SECS / WS-RAW-TOTAL-SECS) * 100
037600     END-IF.
037700*
037800 AA935-FORMAT-HH-MM-SS.
037900     IF WS-TC-SECONDS < ZERO
038000              MOVE ZERO TO WS-TC-SECONDS
038100     END-IF.
038200     COMPUTE WS-TC-HOURS   = WS-TC-SECONDS / 3600.
038300     COMPUTE WS-TC-MINUTES = (WS-TC-SECONDS - (WS-TC-HOURS * 3600)) / 60.
038400     COMPUTE WS-TC-SECS    = WS-TC-SECONDS
038500                             - (WS-TC-HOURS * 3600)
038600                             - (WS-TC-MINUTES * 60).
038700     MOVE SPACES TO WS-TC-DISPLAY.
038800     STRING WS-TC-HOURS   DELIMITED BY SIZE
038900            ":"           DELIMITED BY SIZE
039000            WS-TC-MINUTES DELIMITED BY SIZE
039100            ":"           DELIMITED BY SIZE
039200            WS-TC-SECS    DELIMITED BY SIZE
039300            INTO WS-TC-DISPLAY
039400     END-STRING.
039500*
039600 AA950-CLOSE-FILES.
039700     CLOSE TB-Log-File TB-Entry-File.
039800*
