000100*
000200* SELECT for Processed Time Entries (submission log) file - keyed
000300* on Sub-Key (hash + entry-date) so a re-submit replaces the
000400* logged row instead of duplicating it - billing dept request.
000500*
000600* 11/01/26 vbc - Created.
000700* 03/07/26 pms - Wired into tb050 - see wstbsub.cob change log.
000800*
000900     select  TB-Sub-File  assign        TBSUB
001000                          organization   indexed
001100                          access mode    dynamic
001200                          record key     Sub-Key
001300                          status         TB-Sub-Status.
001400*
