000100*
000200* SELECT for the optional CSV export of the daily report - line
000300* sequential, file name built at run time from the report date
000400* (report-<date>.csv), so assign is to a data name, not a fixed
000500* logical name - the shop's usual pattern for a dated export.
000600*
000700* 20/01/26 vbc - Created.
000800*
000900     select  TB-Csv-File  assign        WS-Csv-Filename
001000                          organization   line sequential
001100                          status         TB-Csv-Status.
001200*
