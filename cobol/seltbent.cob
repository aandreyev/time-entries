000100*
000200* SELECT for Time Entries file - keyed on Ent-Source-Hash for the
000300* upsert, alternate keyed on Ent-Entry-Id for the report reader
000400* and the by-id maintenance update (TB050).
000500*
000600* 06/01/26 vbc - Created.
000700* 15/01/26 vbc - Added alternate key Ent-Entry-Id for TB050.
000800*
000900     select  TB-Entry-File assign        TBENT
001000                           organization   indexed
001100                           access mode    dynamic
001200                           record key     Ent-Source-Hash
001300                           alternate record key Ent-Entry-Id
001400                           status         TB-Ent-Status.
001500*
